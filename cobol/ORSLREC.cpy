000100*****************************************************************
000110*                                                               *
000120*   ORSLREC  -  ORDER RESULT RECORD, OUTGOING SIDE.  ONE       *
000130*   WRITTEN PER ORDER-RECORD READ IN E-100 OF SCMBAT1,          *
000140*   CARRYING THE SHIP/CANCEL DECISION AND THE PRICED,           *
000150*   DATED RESULT OF THE ORDER.                                  *
000160*                                                               *
000170*****************************************************************
000180 01  ORDER-RESULT-RECORD.
000190     05  ORS-ID                      PIC X(10).
000200     05  ORS-STATUS                  PIC X(9).
000210         88  ORS-SHIPPED                 VALUE "SHIPPED".
000220         88  ORS-CANCELLED               VALUE "CANCELLED".
000230     05  ORS-TOTAL-PRICE             PIC S9(9)V99.
000240     05  ORS-DELIVERY-DAYS           PIC 9(3).
000250     05  ORS-EST-DELIVERY            PIC 9(8).
000260     05  FILLER                      PIC X(3).

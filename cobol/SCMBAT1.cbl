000100 IDENTIFICATION DIVISION.
000110*************************
000120
000130 PROGRAM-ID. SCMBAT1.
000140 AUTHOR. R L HUTCHINS.
000150 INSTALLATION. CONTINENTAL AUTO PARTS DISTRIBUTING.
000160 DATE-WRITTEN. OCTOBER 14, 1987.
000170 DATE-COMPILED.
000180 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED DATA PROCESSING
000190     PERSONNEL ONLY.  DO NOT RELEASE LISTINGS OUTSIDE DEPARTMENT.
000200*****************************************************************
000210*                      PROGRAM NARRATIVE                        *
000220*                                                                *
000230*    THIS PROGRAM RUNS THE NIGHTLY SUPPLY CHAIN CYCLE FOR THE   *
000240*    PARTS AND VEHICLE DISTRIBUTION OPERATION.  IN ONE RUN IT   *
000250*    VALIDATES THE DAY'S PRODUCT AND SUPPLIER SUBMISSIONS,      *
000260*    RUNS PRODUCTION REQUESTS THROUGH THE CAPACITY CHECK,       *
000270*    PRICES AND SHIPS THE DAY'S RETAILER ORDERS AGAINST         *
000280*    DISTRIBUTOR STOCK, POSTS INBOUND SUPPLIER SHIPMENTS INTO   *
000290*    THE WAREHOUSE, RUNS THE WAREHOUSE EXPIRY PURGE WHEN THE    *
000300*    WAREHOUSE IS FULL, SCORES THE MARKETING CAMPAIGNS ON FILE, *
000310*    POSTS THE FINANCIAL LEDGER, AND PRINTS THE ACTIVITY,       *
000320*    MARKETING AND FINANCIAL REPORT.  THERE IS NO DISK MASTER   *
000330*    FOR PRODUCT, SUPPLIER, INVENTORY OR PAYMENT DATA - ALL     *
000340*    LOOKUPS ARE AGAINST TABLES BUILT FRESH FROM THE DAY'S      *
000350*    INPUT FILES EACH RUN.                                      *
000360*                                                                *
000370*        INPUT:   PRODFILE  -  PRODUCT MASTER / PRODUCTION REQS *
000380*                 SUPPFILE  -  SUPPLIER MASTER                  *
000390*                 ORDRFILE  -  DAILY RETAILER ORDERS             *
000400*                 INVTFILE  -  OPENING DISTRIBUTOR/WHSE STOCK    *
000410*                 SHIPFILE  -  INBOUND SUPPLIER SHIPMENTS        *
000420*                 CMPGFILE  -  MARKETING CAMPAIGNS               *
000430*                 FTXNFILE  -  FINANCIAL LEDGER TRANSACTIONS     *
000440*                                                                *
000450*        OUTPUT:  ORSLFILE  -  PER-ORDER RESULT FILE             *
000460*                 SCMRPT    -  ACTIVITY / MARKETING / FINANCIAL  *
000470*                              REPORT, 132 PRINT POSITIONS       *
000480*                                                                *
000490*****************************************************************
000500*                         CHANGE LOG                             *
000510*                                                                *
000520* 10/14/87 RLH  ORIGINAL PROGRAM WRITTEN AND TESTED - REQUEST    *
000530*               DP-1140.                                         *
000540* 11/02/87 RLH  ADDED PRODUCTION REQUEST HANDLING TO THE         *
000550*               PRODUCT FILE PASS (DP-1151).                     *
000560* 02/19/88 DPK  CORRECTED DELIVERY LEAD TIME TABLE - BATTERY     *
000570*               CATEGORY WAS DEFAULTING TO 10 DAYS (DP-1188).    *
000580* 07/08/88 RLH  ADDED WAREHOUSE EXPIRY PURGE AFTER SHIPMENT      *
000590*               POSTING (DP-1204).                               *
000600* 01/05/89 MTS  SUPPLIER RATING DEFAULTS ADDED PER PURCHASING    *
000610*               MEMO 88-41 (DP-1249).                            *
000620* 06/21/89 RLH  SPLIT ORDER RESULT RECORD OUT OF THE ORDER FILE  *
000630*               COPYBOOK SO THE TWO FDS DO NOT SHARE STORAGE     *
000640*               (DP-1266).                                       *
000650* 03/14/90 DPK  FINANCIAL LEDGER - INSURANCE TRANSACTIONS WERE   *
000660*               NOT BEING ADDED TO EXPENSE TOTAL (DP-1301).      *
000670* 09/30/90 MTS  MARKETING REACH TRUNCATION CORRECTED - WAS       *
000680*               ROUNDING INSTEAD OF TRUNCATING (DP-1327).        *
000690* 04/11/91 RLH  ADDED TRANSPORTATION MANIFEST STEP (DP-1355).    *
000700* 11/18/91 JWB  MAINTENANCE COST TOTAL ADDED TO ORDER ACTIVITY   *
000710*               CONTROL TOTALS PER ACCOUNTING REQUEST (DP-1388). *
000720* 05/06/92 DPK  PAYMENT PROCESSOR - DUPLICATE ORDER ID NOW       *
000730*               REJECTED INSTEAD OF OVERWRITING BALANCE          *
000740*               (DP-1412).                                       *
000750* 02/24/93 RLH  WAREHOUSE STORE - CAPACITY TEST WAS COMPARING    *
000760*               THE NEW LINE ONLY, NOT TOTAL WAREHOUSE UNITS     *
000770*               (DP-1447).                                       *
000780* 08/19/93 MTS  SHIPMENT POSTING MADE IDEMPOTENT - A SHIPMENT    *
000790*               ALREADY DELIVERED ON THE INPUT FILE IS NOW       *
000800*               SKIPPED RATHER THAN RE-POSTED (DP-1469).         *
000810* 01/07/94 JWB  SUPPLIER TYPE COUNTS SPLIT OUT BY LOCAL /        *
000820*               INTERNATIONAL / BATTERY (DP-1501).               *
000830* 06/30/95 DPK  CALENDAR DATE ADDER REWRITTEN TO HANDLE LEAP     *
000840*               YEARS CORRECTLY ACROSS A CENTURY BOUNDARY        *
000850*               (DP-1538).                                       *
000860* 03/12/96 RLH  PRODUCT ID GENERATION - NAME PREFIX NOW FORCED   *
000870*               TO UPPER CASE BEFORE BEING USED (DP-1566).       *
000880* 10/02/97 MTS  FINANCIAL REPORT - TAX LINE NOW SHOWS ROUNDED    *
000890*               HALF-UP, NOT TRUNCATED (DP-1598).                *
000900* 04/27/98 JWB  CENTURY WINDOWING ADDED TO THE RUN DATE - DATES  *
000910*               ACCEPTED FROM THE SYSTEM CLOCK WITH A TWO DIGIT  *
000920*               YEAR BELOW 50 ARE NOW TAKEN AS 20XX, OTHERWISE   *
000930*               19XX, AHEAD OF THE CENTURY ROLLOVER (DP-1619,    *
000940*               YEAR 2000 PROJECT).                              *
000950* 11/15/98 JWB  DELIVERY DATE ADDER CONFIRMED CENTURY-SAFE UNDER *
000960*               THE ABOVE WINDOWING - NO CODE CHANGE (DP-1619).  *
000970* 08/09/99 RLH  FINAL YEAR 2000 SIGN-OFF - NO OUTSTANDING ITEMS  *
000980*               (DP-1619).                                       *
000990* 03/02/00 JWB  PRODUCT/SUPPLIER/INVENTORY INTAKE AND THE        *
001000*               CALENDAR DATE ADDER RECAST AS PERFORM...THRU     *
001010*               RANGES WITH A RE-READ PARAGRAPH; INVENTORY LOAD  *
001020*               NOW GUARDS AGAINST TABLE OVERFLOW PAST 300 ROWS  *
001030*               (DP-1624).                                       *
001040* 07/14/01 DPK  PAYMENT AND MAINTENANCE WORK RECORDS (PAYMREC,   *
001050*               MNTNREC) ARE NOW ACTUALLY EDITED INTO BEFORE     *
001060*               POSTING TO THEIR TABLES - WERE DECLARED BUT NEVER*
001070*               MOVED TO (DP-1628).                              *
001080* 02/08/05 MTS  MARKETING STRATEGY TABLE LOOKUP NOW FOLDS THE    *
001090*               CARD'S STRATEGY NAME TO UPPER CASE BEFORE THE    *
001100*               SEARCH - MIXED CASE WAS FALLING THROUGH TO THE   *
001110*               DEFAULT MULTIPLIER (DP-1631).                    *
001120* 02/08/05 MTS  MAINTENANCE RECORD WIDENED TO CARRY THE SERVICED *
001130*               PRODUCT'S PROD-ID IN PLACE OF AN EQUIPMENT TAG,  *
001140*               PER THE UNIT'S PER-PRODUCT SERVICE INTENT        *
001150*               (DP-1591).                                       *
001160* 09/19/06 RLH  ORDER ACTIVITY SECTION NOW PRINTS ITS OWN COLUMN *
001170*               HEADING, AND ITS CONTROL TOTALS NOW PRINT RIGHT  *
001180*               AFTER THE DETAIL SECTION INSTEAD OF AFTER        *
001190*               MARKETING AND THE FINANCIAL REPORT (DP-1604).    *
001200* 01/11/07 DPK  STANDALONE TABLE SUBSCRIPT COUNTERS RENAMED FROM *
001210*               WS- TO WA- TO MATCH THE SHOP'S WORKING-STORAGE   *
001220*               PREFIX CONVENTION (DP-1635).                     *
001230*****************************************************************
001240 ENVIRONMENT DIVISION.
001250**********************
001260
001270 CONFIGURATION SECTION.
001280***********************
001290
001300 SPECIAL-NAMES.
001310     C01 IS TOP-OF-FORM
001320     CLASS NUMERIC-SIGN-CLASS IS "+" THRU "-"
001330     UPSI-0 ON STATUS IS RERUN-REQUESTED
001340            OFF STATUS IS NORMAL-RUN.
001350
001360 INPUT-OUTPUT SECTION.
001370**********************
001380
001390 FILE-CONTROL.
001400
001410     SELECT PRODUCT-FILE
001420         ASSIGN TO PRODFILE
001430         ORGANIZATION IS LINE SEQUENTIAL.
001440
001450     SELECT SUPPLIER-FILE
001460         ASSIGN TO SUPPFILE
001470         ORGANIZATION IS LINE SEQUENTIAL.
001480
001490     SELECT ORDER-FILE
001500         ASSIGN TO ORDRFILE
001510         ORGANIZATION IS LINE SEQUENTIAL.
001520
001530     SELECT INVENTORY-FILE
001540         ASSIGN TO INVTFILE
001550         ORGANIZATION IS LINE SEQUENTIAL.
001560
001570     SELECT SHIPMENT-FILE
001580         ASSIGN TO SHIPFILE
001590         ORGANIZATION IS LINE SEQUENTIAL.
001600
001610     SELECT CAMPAIGN-FILE
001620         ASSIGN TO CMPGFILE
001630         ORGANIZATION IS LINE SEQUENTIAL.
001640
001650     SELECT FINTXN-FILE
001660         ASSIGN TO FTXNFILE
001670         ORGANIZATION IS LINE SEQUENTIAL.
001680
001690     SELECT ORDER-RESULT-FILE
001700         ASSIGN TO ORSLFILE
001710         ORGANIZATION IS LINE SEQUENTIAL.
001720
001730     SELECT REPORT-FILE
001740         ASSIGN TO SCMRPT
001750         ORGANIZATION IS LINE SEQUENTIAL.
001760*
001770 DATA DIVISION.
001780***************
001790
001800 FILE SECTION.
001810**************
001820*****************************************************************
001830*                                                                *
001840*        PRODUCT MASTER / PRODUCTION REQUEST FILE                *
001850*                                                                *
001860*****************************************************************
001870
001880 FD  PRODUCT-FILE.
001890
001900 COPY PRODREC.
001910
001920*****************************************************************
001930*                                                                *
001940*        SUPPLIER MASTER FILE                                   *
001950*                                                                *
001960*****************************************************************
001970
001980 FD  SUPPLIER-FILE.
001990
002000 COPY SUPPREC.
002010
002020*****************************************************************
002030*                                                                *
002040*        DAILY RETAILER ORDER FILE                               *
002050*                                                                *
002060*****************************************************************
002070
002080 FD  ORDER-FILE.
002090
002100 COPY ORDRREC.
002110
002120*****************************************************************
002130*                                                                *
002140* OPENING DISTRIBUTOR / WAREHOUSE STOCK FILE                    *
002150*                                                                *
002160*****************************************************************
002170
002180 FD  INVENTORY-FILE.
002190
002200 COPY INVTREC.
002210
002220*****************************************************************
002230*                                                                *
002240*        INBOUND SUPPLIER SHIPMENT FILE                          *
002250*                                                                *
002260*****************************************************************
002270
002280 FD  SHIPMENT-FILE.
002290
002300 COPY SHIPREC.
002310
002320*****************************************************************
002330*                                                                *
002340*        MARKETING CAMPAIGN FILE                                 *
002350*                                                                *
002360*****************************************************************
002370
002380 FD  CAMPAIGN-FILE.
002390
002400 COPY CMPGREC.
002410
002420*****************************************************************
002430*                                                                *
002440*        FINANCIAL LEDGER TRANSACTION FILE                       *
002450*                                                                *
002460*****************************************************************
002470
002480 FD  FINTXN-FILE.
002490
002500 COPY FTXNREC.
002510
002520*****************************************************************
002530*                                                                *
002540*        PER-ORDER RESULT FILE - ONE RECORD PER ORDER READ       *
002550*                                                                *
002560*****************************************************************
002570
002580 FD  ORDER-RESULT-FILE.
002590
002600 COPY ORSLREC.
002610
002620*****************************************************************
002630*                                                                *
002640*        ACTIVITY / MARKETING / FINANCIAL PRINT REPORT           *
002650*                                                                *
002660*****************************************************************
002670
002680 FD  REPORT-FILE.
002690
002700 01  REPORT-LINE-OUT                 PIC X(132).
002710
002720 WORKING-STORAGE SECTION.
002730**************************
002740
002750*****************************************************************
002760*                                                                *
002770*        STANDALONE TABLE SUBSCRIPT COUNTERS                     *
002780*                                                                *
002790*****************************************************************
002800
002810 77  WA-PT-COUNT                     PIC S9(5) COMP VALUE ZERO.
002820 77  WA-IT-COUNT                     PIC S9(5) COMP VALUE ZERO.
002830 77  WA-PAY-COUNT                    PIC S9(5) COMP VALUE ZERO.
002840
002850*****************************************************************
002860*                                                                *
002870*                        SWITCHES                                *
002880*                                                                *
002890*****************************************************************
002900
002910 01  SWITCHES.
002920     05  SW-PRODUCT-EOF              PIC X.
002930         88  PRODUCT-EOF                 VALUE "Y".
002940     05  SW-SUPPLIER-EOF             PIC X.
002950         88  SUPPLIER-EOF                VALUE "Y".
002960     05  SW-ORDER-EOF                PIC X.
002970         88  ORDER-EOF                   VALUE "Y".
002980     05  SW-INVENTORY-EOF            PIC X.
002990         88  INVENTORY-EOF               VALUE "Y".
003000     05  SW-SHIPMENT-EOF             PIC X.
003010         88  SHIPMENT-EOF                VALUE "Y".
003020     05  SW-CAMPAIGN-EOF             PIC X.
003030         88  CAMPAIGN-EOF                VALUE "Y".
003040     05  SW-FINTXN-EOF               PIC X.
003050         88  FINTXN-EOF                  VALUE "Y".
003060     05  SW-PRODUCT-FOUND            PIC X.
003070         88  PRODUCT-FOUND               VALUE "Y".
003080     05  SW-INVENTORY-FOUND         PIC X.
003090         88  INVENTORY-FOUND             VALUE "Y".
003100     05  SW-PAYMENT-FOUND            PIC X.
003110         88  PAYMENT-FOUND               VALUE "Y".
003120     05  SW-ORDER-SHIPPED            PIC X.
003130         88  ORDER-SHIPPED                VALUE "Y".
003140     05  SW-TRANSPORT-FOUND          PIC X.
003150         88  TRANSPORT-LINE-FOUND         VALUE "Y".
003160     05  FILLER                      PIC X(3).
003170
003180*****************************************************************
003190*                                                                *
003200*                      ACCUMULATORS                              *
003210*                                                                *
003220*****************************************************************
003230
003240 01  ACCUMULATORS.
003250     05  AC-LINE-COUNT               PIC S9(3)    COMP.
003260     05  AC-PAGE-COUNT               PIC S9(3)    COMP.
003270     05  AC-PRODUCTS-ACCEPTED        PIC S9(5)    COMP.
003280     05  AC-PRODUCTS-REJECTED        PIC S9(5)    COMP.
003290     05  AC-PRODUCTS-PRODUCED        PIC S9(5)    COMP.
003300     05  AC-SUPPLIERS-ACCEPTED       PIC S9(5)    COMP.
003310     05  AC-SUPPLIERS-REJECTED       PIC S9(5)    COMP.
003320     05  AC-SUPPLIERS-LOCAL          PIC S9(5)    COMP.
003330     05  AC-SUPPLIERS-INTL           PIC S9(5)    COMP.
003340     05  AC-SUPPLIERS-BATTERY        PIC S9(5)    COMP.
003350     05  AC-NEXT-SUPPLIER-SEQ        PIC S9(4)    COMP.
003360     05  AC-ORDERS-READ              PIC S9(5)    COMP.
003370     05  AC-ORDERS-SHIPPED           PIC S9(5)    COMP.
003380     05  AC-ORDERS-CANCELLED         PIC S9(5)    COMP.
003390     05  AC-UNITS-SHIPPED            PIC S9(7)    COMP.
003400     05  AC-VALUE-SHIPPED            PIC S9(9)V99.
003410     05  AC-MAINTENANCE-COST-TOTAL   PIC S9(9)V99.
003420     05  AC-PAYMENTS-COMPLETED       PIC S9(5)    COMP.
003430     05  AC-PAYMENTS-DUPLICATE       PIC S9(5)    COMP.
003440     05  AC-PAYMENT-BALANCE          PIC S9(9)V99.
003450     05  AC-LEDGER-BUDGET            PIC S9(9)V99.
003460     05  AC-LEDGER-EXPENSES          PIC S9(9)V99.
003470     05  AC-LEDGER-REVENUE           PIC S9(9)V99.
003480     05  AC-LEDGER-INSURANCE         PIC S9(9)V99.
003490     05  FILLER                      PIC X(3).
003500
003510*****************************************************************
003520*                                                                *
003530*                     WORK AREA FIELDS                           *
003540*                                                                *
003550*****************************************************************
003560
003570 01  WORK-AREA.
003580     05  WA-ACCEPT-DATE.
003590         10  WA-ACCEPT-YY            PIC 99.
003600         10  WA-ACCEPT-MM            PIC 99.
003610         10  WA-ACCEPT-DD            PIC 99.
003620     05  WA-RUN-DATE.
003630         10  WA-RUN-CC               PIC 99.
003640         10  WA-RUN-YY                PIC 99.
003650         10  WA-RUN-MM                PIC 99.
003660         10  WA-RUN-DD                PIC 99.
003670     05  WA-RUN-DATE-NUM REDEFINES WA-RUN-DATE
003680                                     PIC 9(8).
003690     05  WA-GEN-PREFIX               PIC X(3).
003700     05  WA-GEN-SEQ-EDIT             PIC 9(4).
003710     05  WA-SUP-SEQ-EDIT             PIC 9(4).
003720     05  WA-DISTRIBUTOR-ID           PIC X(8) VALUE "DIST0001".
003730     05  WA-WAREHOUSE-ID             PIC X(8) VALUE "WHSE0001".
003740     05  WA-WAREHOUSE-CAPACITY       PIC S9(7) COMP VALUE 50000.
003750     05  WA-RETAILER-CAPACITY        PIC S9(7) COMP VALUE 9999999.
003760     05  WA-PRODUCTION-CAPACITY      PIC S9(5) COMP VALUE 9999.
003770     05  WA-SHELF-LIFE-SAVE          PIC 9(3).
003780     05  WA-OWNER-TOTAL-QTY          PIC S9(7) COMP.
003790     05  WA-DAY-ADD-CTR              PIC S9(3) COMP.
003800     05  WA-STORE-MESSAGE            PIC X(30).
003810     05  WA-RETRIEVE-MESSAGE         PIC X(30).
003820     05  WA-PURGE-COUNT              PIC S9(5) COMP.
003830     05  WA-SRCH-OWNER-ID            PIC X(8).
003840     05  WA-SRCH-PROD-ID             PIC X(8).
003850     05  WA-STORE-CAPACITY           PIC S9(7) COMP.
003860     05  WA-STORE-QTY                PIC S9(7) COMP.
003870     05  WA-STORE-EXPIRY-DATE        PIC 9(8).
003880     05  WA-TR-BRAND                 PIC X(10).
003890     05  WA-TR-MODEL                 PIC X(10).
003900     05  WA-TR-QTY                   PIC S9(5) COMP.
003910     05  WA-TR-TYPE                  PIC X(10).
003920     05  FILLER                      PIC X(3).
003930
003940*****************************************************************
003950*                                                                *
003960*        CALENDAR DATE ADDER WORK AREA - SHARED BY THE           *
003970*        DELIVERY DATE, SHELF LIFE EXPIRY AND CAMPAIGN END       *
003980*        DATE CALCULATIONS.  REWRITTEN 06/30/95 - DP-1538.       *
003990*                                                                *
004000*****************************************************************
004010
004020 01  DATE-ADD-WORK.
004030     05  DAW-DATE-GROUP.
004040         10  DAW-CC                  PIC 99.
004050         10  DAW-YY                  PIC 99.
004060         10  DAW-MM                  PIC 99.
004070         10  DAW-DD                  PIC 99.
004080     05  DAW-DATE-NUM REDEFINES DAW-DATE-GROUP
004090                                     PIC 9(8).
004100     05  DAW-DAYS-TO-ADD             PIC S9(3) COMP.
004110     05  DAW-DAYS-IN-THIS-MONTH      PIC 9(2).
004120     05  DAW-LEAP-TEST               PIC S9(5) COMP.
004130     05  DAW-LEAP-REMAINDER          PIC S9(5) COMP.
004140
004150*****************************************************************
004160*                                                                *
004170*        DAYS-IN-MONTH TABLE, JANUARY THROUGH DECEMBER.          *
004180*        FEBRUARY ENTRY IS THE NON-LEAP VALUE - SEE              *
004190*        Z-730-CHECK-LEAP-YEAR FOR THE OVERRIDE.                 *
004200*                                                                *
004210*****************************************************************
004220
004230 01  DAYS-IN-MONTH-DATA.
004240     05  FILLER                      PIC 9(2) VALUE 31.
004250     05  FILLER                      PIC 9(2) VALUE 28.
004260     05  FILLER                      PIC 9(2) VALUE 31.
004270     05  FILLER                      PIC 9(2) VALUE 30.
004280     05  FILLER                      PIC 9(2) VALUE 31.
004290     05  FILLER                      PIC 9(2) VALUE 30.
004300     05  FILLER                      PIC 9(2) VALUE 31.
004310     05  FILLER                      PIC 9(2) VALUE 31.
004320     05  FILLER                      PIC 9(2) VALUE 30.
004330     05  FILLER                      PIC 9(2) VALUE 31.
004340     05  FILLER                      PIC 9(2) VALUE 30.
004350     05  FILLER                      PIC 9(2) VALUE 31.
004360
004370 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-DATA.
004380     05  DIM-ENTRY                   PIC 9(2) OCCURS 12 TIMES
004390                                     INDEXED BY DIM-INDEX.
004400
004410*****************************************************************
004420*                                                                *
004430*        MARKETING STRATEGY MULTIPLIER TABLE - EMBEDDED CODE     *
004440*        TABLE, SAME SHAPE AS THE SATISFACTION RATING TABLE ON   *
004450*        THE CUSTOMER SALES UPDATE JOB.                          *
004460*                                                                *
004470*****************************************************************
004480
004490 01  STRATEGY-MULTIPLIER-DATA.
004500     05  FILLER                      PIC X(18) VALUE
004510         "SOCIAL MEDIA   075".
004520     05  FILLER                      PIC X(18) VALUE
004530         "TV ADS         120".
004540     05  FILLER                      PIC X(18) VALUE
004550         "BILLBOARDS     050".
004560     05  FILLER                      PIC X(18) VALUE
004570         "EMAIL MARKETING040".
004580
004590 01  STRATEGY-MULTIPLIER-TABLE REDEFINES STRATEGY-MULTIPLIER-DATA.
004600     05  SM-ENTRY OCCURS 4 TIMES INDEXED BY SM-INDEX.
004610         10  SM-STRATEGY             PIC X(15).
004620         10  SM-MULTIPLIER           PIC 9(3).
004630
004640*****************************************************************
004650*                                                                *
004660*        PRODUCT TABLE - BUILT FROM PRODFILE AT B-100/B-200.     *
004670*        KEYED BY PROD-ID, SEARCHED BY THE ORDER ENGINE FOR      *
004680*        PRICE AND CATEGORY.  ENTRIES NEVER USED ARE LEFT AT     *
004690*        THE SPACE/ZERO VALUE FORCED BY THE INITIALIZE AT        *
004700*        A-100 SO A SEARCH NEVER FALSE-MATCHES.                  *
004710*                                                                *
004720*****************************************************************
004730
004740 01  PRODUCT-TABLE-DATA.
004750     05  PRODUCT-TABLE-ENTRY OCCURS 500 TIMES
004760             INDEXED BY PT-INDEX PT-SRCH-INDEX.
004770         10  PT-PROD-ID              PIC X(8).
004780         10  PT-NAME                 PIC X(20).
004790         10  PT-CATEGORY             PIC X(12).
004800         10  PT-PRICE                PIC S9(7)V99.
004810         10  PT-QTY                  PIC S9(5).
004820         10  PT-MFG-DATE              PIC 9(8).
004830         10  PT-WARRANTY-YRS          PIC 9(2).
004840         10  PT-EXPIRY-DATE           PIC 9(8).
004850
004860*****************************************************************
004870*                                                                *
004880*        INVENTORY TABLE - ONE LINE PER OWNER/PRODUCT.  THE      *
004890*        OWNER ID IS EITHER THE DISTRIBUTOR, THE WAREHOUSE OR    *
004900*        A RETAILER - THIS IS THE SOLE STOCK MASTER FOR THE      *
004910*        RUN, LOADED AT D-100 FROM INVTFILE AND UPDATED BY THE   *
004920*        ORDER ENGINE AND SHIPMENT POSTING THROUGH THE F-100     *
004930*        STORE/RETRIEVE PARAGRAPHS.                              *
004940*                                                                *
004950*****************************************************************
004960
004970 01  INVENTORY-TABLE-DATA.
004980     05  INVENTORY-TABLE-ENTRY OCCURS 300 TIMES
004990             INDEXED BY IT-INDEX IT-SRCH-INDEX.
005000         10  IT-ENTRY-KEY.
005010             15  IT-OWNER-ID          PIC X(8).
005020             15  IT-PROD-ID           PIC X(8).
005030         10  IT-ENTRY-KEY-ALPHA REDEFINES IT-ENTRY-KEY
005040                                     PIC X(16).
005050         10  IT-QTY                   PIC S9(5).
005060         10  IT-EXPIRY-DATE           PIC 9(8).
005070
005080*****************************************************************
005090*                                                                *
005100*        PAYMENT TABLE - ONE LINE PER ORDER PAID.  A SECOND      *
005110*        PAYMENT FOR AN ORDER ALREADY ON THE TABLE IS REJECTED   *
005120*        AS A DUPLICATE AT G-100 - DP-1412.                      *
005130*                                                                *
005140*****************************************************************
005150
005160 01  PAYMENT-TABLE-DATA.
005170     05  PAYMENT-TABLE-ENTRY OCCURS 500 TIMES
005180             INDEXED BY PAY-INDEX PAY-SRCH-INDEX.
005190         10  PT2-ORDER-ID             PIC X(10).
005200         10  PT2-AMOUNT               PIC S9(9)V99.
005210         10  PT2-STATUS               PIC X(9).
005220             88  PT2-COMPLETED            VALUE "COMPLETED".
005230             88  PT2-DUPLICATE            VALUE "DUPLICATE".
005240
005250*****************************************************************
005260*                                                                *
005270*        MAINTENANCE TABLE - THIS SHOP HAS NO SEPARATE           *
005280*        MAINTENANCE FEEDER FILE.  L-100 SEEDS THIS TABLE FROM   *
005290*        THE SERVICE CARD DECK, ONE LINE PER PRODUCT SERVICED,   *
005300*        THEN ROLLS THE COST INTO THE ORDER ACTIVITY CONTROL     *
005310*        TOTALS - DP-1388.                                       *
005320*                                                                *
005330*****************************************************************
005340
005350 01  MAINTENANCE-TABLE-DATA.
005360     05  MAINTENANCE-TABLE-ENTRY OCCURS 10 TIMES
005370             INDEXED BY MT-INDEX.
005380         10  MT2-PROD-ID              PIC X(8).
005390         10  MT2-TYPE                 PIC X(12).
005400         10  MT2-DATE                 PIC 9(8).
005410         10  MT2-COST                 PIC S9(7)V99.
005420         10  MT2-STATUS               PIC X(9).
005430     05  WA-MAINTENANCE-COUNT         PIC S9(3) COMP VALUE ZERO.
005440
005450*****************************************************************
005460*                                                                *
005470*        TRANSPORT MANIFEST TABLE - NO FEEDER FILE EITHER.       *
005480*        I-100 SEEDS THIS TABLE FROM THE DAY'S LOADING DOCK      *
005490*        TALLY AND RUNS THE ACCUMULATE / START / COMPLETE        *
005500*        LIFECYCLE AGAINST IT - DP-1355.                         *
005510*                                                                *
005520*****************************************************************
005530
005540 01  TRANSPORT-TABLE-DATA.
005550     05  TRANSPORT-TABLE-ENTRY OCCURS 20 TIMES
005560             INDEXED BY TT-INDEX TT-SRCH-INDEX.
005570         10  TT-KEY.
005580             15  TT-BRAND             PIC X(10).
005590             15  TT-MODEL             PIC X(10).
005600         10  TT-QTY                   PIC S9(5) COMP.
005610         10  TT-TYPE                  PIC X(10).
005620     05  WA-TRANSPORT-COUNT           PIC S9(3) COMP VALUE ZERO.
005630     05  WA-TRANSPORT-STATUS          PIC X(11) VALUE "PENDING".
005640         88  TRANSPORT-PENDING            VALUE "PENDING".
005650         88  TRANSPORT-IN-TRANSIT         VALUE "IN TRANSIT".
005660         88  TRANSPORT-DELIVERED          VALUE "DELIVERED".
005670
005680*****************************************************************
005690*                                                                *
005700*        DERIVED PAYMENT AND MAINTENANCE WORK RECORDS - COPIED   *
005710*        IN FROM THE SAME LAYOUTS THE PAYMENT PROCESSOR AND      *
005720*        THE PRODUCT SERVICE CARD DECK USE ON THE OTHER JOBS     *
005730*        THAT SHARE THIS DATA.                                   *
005740*                                                                *
005750*****************************************************************
005760
005770 COPY PAYMREC.
005780
005790 COPY MNTNREC.
005800
005810*****************************************************************
005820*                                                                *
005830*        SUPPLIER, CAMPAIGN AND FINANCIAL SCRATCH FIELDS         *
005840*                                                                *
005850*****************************************************************
005860
005870 01  MISC-WORK-FIELDS.
005880     05  WA-CAMPAIGN-MULTIPLIER       PIC 9(3).
005890     05  WA-CAMPAIGN-REACH            PIC S9(11) COMP.
005900     05  WA-CAMPAIGN-TREND            PIC X(14).
005910     05  WA-CAMPAIGN-STRATEGY-UC      PIC X(15).
005920     05  WA-NET-PROFIT                PIC S9(9)V99.
005930     05  WA-TAXES                     PIC S9(9)V99.
005940     05  WA-ORDER-TOTAL-PRICE         PIC S9(9)V99.
005950     05  WA-LEAD-TIME-DAYS            PIC 9(3).
005960
005970*****************************************************************
005980*                                                                *
005990*        REPORT HEADINGS, COMMON TO ALL THREE SECTIONS           *
006000*                                                                *
006010*****************************************************************
006020
006030 01  RPT-RUN-HEADING-1.
006040     05  FILLER                      PIC X(10) VALUE "RUN DATE: ".
006050     05  RH1-DATE                    PIC 9999/99/99.
006060     05  FILLER                      PIC X(27) VALUE SPACES.
006070     05  FILLER                      PIC X(37) VALUE
006080         "CONTINENTAL AUTO PARTS DISTRIBUTING".
006090     05  FILLER                      PIC X(40) VALUE SPACES.
006100     05  FILLER                      PIC X(6) VALUE "PAGE: ".
006110     05  RH1-PAGE                    PIC ZZ9.
006120     05  FILLER                      PIC X(6) VALUE SPACES.
006130
006140 01  RPT-SECTION-HEADING.
006150     05  FILLER                      PIC X(10) VALUE SPACES.
006160     05  RSH-TITLE                   PIC X(40).
006170     05  FILLER                      PIC X(82) VALUE SPACES.
006180
006190*****************************************************************
006200*                                                                *
006210*        ORDER ACTIVITY DETAIL AND TOTAL LINES                   *
006220*                                                                *
006230*****************************************************************
006240
006250 01  RPT-ORDER-COLUMN-HEADING.
006260     05  FILLER            PIC X(12) VALUE "ORDER ID    ".
006270     05  FILLER            PIC X(10) VALUE "PRODUCT   ".
006280     05  FILLER            PIC X(10) VALUE "QUANTITY  ".
006290     05  FILLER            PIC X(11) VALUE "STATUS     ".
006300     05  FILLER            PIC X(15) VALUE "TOTAL PRICE    ".
006310     05  FILLER            PIC X(14) VALUE "EST DELIVERY  ".
006320     05  FILLER                      PIC X(60) VALUE SPACES.
006330
006340 01  RPT-ORDER-DETAIL-LINE.
006350     05  RDL-ORDER-ID                PIC X(10).
006360     05  FILLER                      PIC X(2) VALUE SPACES.
006370     05  RDL-PROD-ID                 PIC X(8).
006380     05  FILLER                      PIC X(2) VALUE SPACES.
006390     05  RDL-QTY                     PIC ZZ,ZZ9.
006400     05  FILLER                      PIC X(2) VALUE SPACES.
006410     05  RDL-STATUS                  PIC X(9).
006420     05  FILLER                      PIC X(2) VALUE SPACES.
006430     05  RDL-TOTAL-PRICE             PIC Z,ZZZ,ZZ9.99-.
006440     05  FILLER                      PIC X(2) VALUE SPACES.
006450     05  RDL-EST-DELIVERY            PIC 9999/99/99.
006460     05  FILLER                      PIC X(60) VALUE SPACES.
006470
006480 01  RPT-TOTAL-LINE-QTY.
006490     05  FILLER                      PIC X(5) VALUE SPACES.
006500     05  RTLQ-LABEL                  PIC X(35).
006510     05  RTLQ-VALUE                  PIC ZZZ,ZZ9.
006520     05  FILLER                      PIC X(85) VALUE SPACES.
006530
006540 01  RPT-TOTAL-LINE-AMT.
006550     05  FILLER                      PIC X(5) VALUE SPACES.
006560     05  RTLA-LABEL                  PIC X(35).
006570     05  RTLA-VALUE                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
006580     05  FILLER                      PIC X(75) VALUE SPACES.
006590
006600*****************************************************************
006610*                                                                *
006620*        MARKETING DETAIL LINE                                   *
006630*                                                                *
006640*****************************************************************
006650
006660 01  RPT-MKTG-COLUMN-HEADING.
006670     05  FILLER       PIC X(22) VALUE "CAMPAIGN NAME         ".
006680     05  FILLER       PIC X(17) VALUE "STRATEGY         ".
006690     05  FILLER       PIC X(16) VALUE "BUDGET          ".
006700     05  FILLER       PIC X(17) VALUE "REACH            ".
006710     05  FILLER       PIC X(14) VALUE "TREND         ".
006720     05  FILLER                      PIC X(46) VALUE SPACES.
006730
006740 01  RPT-MKTG-DETAIL-LINE.
006750     05  RMD-NAME                    PIC X(20).
006760     05  FILLER                      PIC X(2) VALUE SPACES.
006770     05  RMD-STRATEGY                PIC X(15).
006780     05  FILLER                      PIC X(2) VALUE SPACES.
006790     05  RMD-BUDGET                  PIC Z,ZZZ,ZZ9.99-.
006800     05  FILLER                      PIC X(2) VALUE SPACES.
006810     05  RMD-REACH                   PIC Z,ZZZ,ZZZ,ZZ9.
006820     05  FILLER                      PIC X(2) VALUE SPACES.
006830     05  RMD-TREND                   PIC X(14).
006840     05  FILLER                      PIC X(55) VALUE SPACES.
006850
006860*****************************************************************
006870*                                                                *
006880*        FINANCIAL REPORT LINE - SHARED SHAPE, LABEL MOVED IN    *
006890* AT K-100 FOR EACH METRIC PRINTED.                             *
006900*                                                                *
006910*****************************************************************
006920
006930 01  RPT-FIN-LINE.
006940     05  FILLER                      PIC X(5) VALUE SPACES.
006950     05  RFL-LABEL                   PIC X(35).
006960     05  RFL-VALUE                   PIC Z,ZZZ,ZZZ,ZZ9.99-.
006970     05  FILLER                      PIC X(75) VALUE SPACES.
006980
006990 01  RPT-BLANK-LINE                  PIC X(132) VALUE SPACES.
007000*
007010 PROCEDURE DIVISION.
007020*********************
007030*****************************************************************
007040*                                                                *
007050*  MAIN-PROGRAM.  THE SIX STEPS OF THE NIGHTLY CYCLE, IN THE     *
007060*  ORDER THE OPERATIONS RUN BOOK LISTS THEM.                     *
007070*                                                                *
007080*****************************************************************
007090
007100 MAIN-PROGRAM.
007110
007120     PERFORM A-100-INITIALIZATION.
007130     PERFORM B-100-PRODUCT-INTAKE.
007140     PERFORM C-100-SUPPLIER-INTAKE.
007150     PERFORM D-100-INVENTORY-LOAD.
007160     PERFORM L-100-MAINTENANCE-LOAD.
007170     PERFORM E-100-ORDER-PROCESSING.
007180     PERFORM H-100-SHIPMENT-POSTING.
007190     PERFORM I-100-TRANSPORT-MANIFEST.
007200     PERFORM J-100-MARKETING-ANALYSIS.
007210     PERFORM K-100-FINANCIAL-LEDGER.
007220     PERFORM Z-100-WRAP-UP.
007230
007240     STOP RUN.
007250*
007260*****************************************************************
007270*                                                                *
007280* A-100-INITIALIZATION.  OPEN EVERY FILE, ESTABLISH THE RUN     *
007290*  DATE WITH THE CENTURY WINDOW ADDED FOR Y2K (DP-1619), AND     *
007300*  ZERO THE ACCUMULATORS AND THE TABLES.                         *
007310*                                                                *
007320*****************************************************************
007330
007340 A-100-INITIALIZATION.
007350
007360     INITIALIZE ACCUMULATORS.
007370     INITIALIZE PRODUCT-TABLE-DATA.
007380     INITIALIZE INVENTORY-TABLE-DATA.
007390     INITIALIZE PAYMENT-TABLE-DATA.
007400     MOVE 1 TO AC-NEXT-SUPPLIER-SEQ.
007410
007420     ACCEPT WA-ACCEPT-DATE FROM DATE.
007430     MOVE WA-ACCEPT-MM TO WA-RUN-MM.
007440     MOVE WA-ACCEPT-DD TO WA-RUN-DD.
007450     MOVE WA-ACCEPT-YY TO WA-RUN-YY.
007460     IF WA-ACCEPT-YY < 50
007470         MOVE 20 TO WA-RUN-CC
007480     ELSE
007490         MOVE 19 TO WA-RUN-CC.
007500
007510     OPEN INPUT  PRODUCT-FILE
007520                 SUPPLIER-FILE
007530                 ORDER-FILE
007540                 INVENTORY-FILE
007550                 SHIPMENT-FILE
007560                 CAMPAIGN-FILE
007570                 FINTXN-FILE
007580          OUTPUT ORDER-RESULT-FILE
007590                 REPORT-FILE.
007600*
007610*****************************************************************
007620*                                                                *
007630*  B-100-PRODUCT-INTAKE THRU B-299-EXIT.  READS PRODFILE TO END  *
007640*  OF FILE.  A RECORD WITH PROD-ID OF SPACES IS A PRODUCTION     *
007650*  REQUEST, NOT A FINISHED MASTER RECORD - SEE B-300 (DP-1151).  *
007660*  REJECTS BRANCH AROUND THE ACCEPT LOGIC WITH GO TO RATHER      *
007670*  THAN NEST THE EDIT UNDER ANOTHER IF LEVEL (DP-1140).          *
007680*                                                                *
007690*****************************************************************
007700
007710 B-100-PRODUCT-INTAKE.
007720
007730     MOVE "N" TO SW-PRODUCT-EOF.
007740     PERFORM B-110-READ-PRODUCT THRU B-110-EXIT.
007750     PERFORM B-200-EDIT-PRODUCT-RECORD THRU B-299-EXIT
007760         UNTIL PRODUCT-EOF.
007770     CLOSE PRODUCT-FILE.
007780
007790 B-110-READ-PRODUCT.
007800
007810     READ PRODUCT-FILE
007820         AT END
007830             MOVE "Y" TO SW-PRODUCT-EOF.
007840
007850 B-110-EXIT.
007860     EXIT.
007870*
007880*****************************************************************
007890*                                                                *
007900*  B-200-EDIT-PRODUCT-RECORD THRU B-299-EXIT.  PRICE MUST BE     *
007910*  GREATER THAN ZERO, QUANTITY MUST NOT BE NEGATIVE.             *
007920*                                                                *
007930*****************************************************************
007940
007950 B-200-EDIT-PRODUCT-RECORD.
007960
007970     IF PROD-ID OF PRODUCT-RECORD = SPACES
007980         PERFORM B-300-MANUFACTURE-PRODUCT
007990         GO TO B-280-READ-NEXT.
008000
008010     IF PROD-PRICE NOT > ZERO OR PROD-QTY < ZERO
008020         ADD 1 TO AC-PRODUCTS-REJECTED
008030         GO TO B-280-READ-NEXT.
008040
008050     PERFORM B-250-ADD-PRODUCT-TO-TABLE.
008060     ADD 1 TO AC-PRODUCTS-ACCEPTED.
008070
008080 B-280-READ-NEXT.
008090
008100     PERFORM B-110-READ-PRODUCT THRU B-110-EXIT.
008110
008120 B-299-EXIT.
008130     EXIT.
008140*
008150*****************************************************************
008160*                                                                *
008170*  B-250-ADD-PRODUCT-TO-TABLE.  PRODUCT-RECORD AS IT STANDS IN   *
008180*  THE FD IS COPIED INTO THE NEXT FREE PRODUCT TABLE LINE.       *
008190*                                                                *
008200*****************************************************************
008210
008220 B-250-ADD-PRODUCT-TO-TABLE.
008230
008240     ADD 1 TO WA-PT-COUNT.
008250     SET PT-INDEX TO WA-PT-COUNT.
008260     MOVE PROD-ID          TO PT-PROD-ID (PT-INDEX).
008270     MOVE PROD-NAME        TO PT-NAME (PT-INDEX).
008280     MOVE PROD-CATEGORY    TO PT-CATEGORY (PT-INDEX).
008290     MOVE PROD-PRICE       TO PT-PRICE (PT-INDEX).
008300     MOVE PROD-QTY         TO PT-QTY (PT-INDEX).
008310     MOVE PROD-MFG-DATE    TO PT-MFG-DATE (PT-INDEX).
008320     MOVE PROD-WARRANTY-YRS TO PT-WARRANTY-YRS (PT-INDEX).
008330     MOVE PROD-EXPIRY-DATE TO PT-EXPIRY-DATE (PT-INDEX).
008340*
008350*****************************************************************
008360*                                                                *
008370*  B-300-MANUFACTURE-PRODUCT.  PRODUCTION IS REFUSED ONCE THE    *
008380*  PRODUCED COUNT REACHES THE PLANT CAPACITY.  PROD-EXPIRY-DATE  *
008390*  ARRIVES REDEFINED AS PROD-SHELF-LIFE-DAYS ON A REQUEST - THE  *
008400*  SHELF LIFE MUST BE SAVED OFF BEFORE THE EXPIRY DATE IS        *
008410*  COMPUTED BACK INTO THE SAME BYTES.                            *
008420*                                                                *
008430*****************************************************************
008440
008450 B-300-MANUFACTURE-PRODUCT.
008460
008470     IF AC-PRODUCTS-PRODUCED NOT < WA-PRODUCTION-CAPACITY
008480         DISPLAY "PRODUCTION REQUEST REJECTED - CAPACITY REACHED"
008490     ELSE
008500         MOVE PROD-SHELF-LIFE-DAYS TO WA-SHELF-LIFE-SAVE
008510         ADD 1 TO AC-PRODUCTS-PRODUCED
008520         PERFORM B-310-GENERATE-PROD-ID
008530         IF WA-SHELF-LIFE-SAVE = ZERO
008540             MOVE ZERO TO PROD-EXPIRY-DATE
008550         ELSE
008560             MOVE PROD-MFG-DATE TO DAW-DATE-NUM
008570             MOVE WA-SHELF-LIFE-SAVE TO DAW-DAYS-TO-ADD
008580             PERFORM Z-700-ADD-DAYS-TO-DATE
008590             MOVE DAW-DATE-NUM TO PROD-EXPIRY-DATE
008600         PERFORM B-250-ADD-PRODUCT-TO-TABLE.
008610*
008620*****************************************************************
008630*                                                                *
008640*  B-310-GENERATE-PROD-ID.  FIRST THREE LETTERS OF THE NAME,     *
008650*  FORCED TO UPPER CASE (DP-1566), PLUS THE ZERO-PADDED 4-DIGIT  *
008660* PRODUCED COUNT.                                               *
008670*                                                                *
008680*****************************************************************
008690
008700 B-310-GENERATE-PROD-ID.
008710
008720     MOVE PROD-NAME (1:3) TO WA-GEN-PREFIX.
008730     INSPECT WA-GEN-PREFIX CONVERTING
008740         "abcdefghijklmnopqrstuvwxyz" TO
008750         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008760     MOVE AC-PRODUCTS-PRODUCED TO WA-GEN-SEQ-EDIT.
008770     STRING WA-GEN-PREFIX    DELIMITED BY SIZE
008780            WA-GEN-SEQ-EDIT  DELIMITED BY SIZE
008790            INTO PROD-ID.
008800*
008810*****************************************************************
008820*                                                                *
008830*  C-100-SUPPLIER-INTAKE THRU C-299-EXIT.  READS SUPPFILE TO     *
008840*  END OF FILE.                                                 *
008850*                                                                *
008860*****************************************************************
008870
008880 C-100-SUPPLIER-INTAKE.
008890
008900     MOVE "N" TO SW-SUPPLIER-EOF.
008910     PERFORM C-110-READ-SUPPLIER THRU C-110-EXIT.
008920     PERFORM C-200-EDIT-SUPPLIER-RECORD THRU C-299-EXIT
008930         UNTIL SUPPLIER-EOF.
008940     CLOSE SUPPLIER-FILE.
008950
008960 C-110-READ-SUPPLIER.
008970
008980     READ SUPPLIER-FILE
008990         AT END
009000             MOVE "Y" TO SW-SUPPLIER-EOF.
009010
009020 C-110-EXIT.
009030     EXIT.
009040*
009050*****************************************************************
009060*                                                                *
009070*  C-200-EDIT-SUPPLIER-RECORD THRU C-299-EXIT.  RATING MUST      *
009080*  FALL BETWEEN 0.0 AND 5.0.  A RATING LEFT AT ZERO ON THE       *
009090*  INPUT CARD IS TAKEN AS UNSPECIFIED AND IS GIVEN THE HOUSE     *
009100*  DEFAULT FOR THE SUPPLIER'S TYPE (PURCHASING MEMO 88-41,       *
009110*  DP-1249).  OUT-OF-RANGE RATINGS GO TO THE REJECT COUNT AND    *
009120*  SKIP STRAIGHT TO THE NEXT READ (DP-1140).  THE INCOMING       *
009130*  SUP-ID IS ALWAYS OVERWRITTEN BY THE NEXT SEQUENCE NUMBER.     *
009140*                                                                *
009150*****************************************************************
009160
009170 C-200-EDIT-SUPPLIER-RECORD.
009180
009190     IF SUP-RATING = ZERO
009200         EVALUATE TRUE
009210             WHEN SUP-TYPE-LOCAL
009220                 MOVE 5.0 TO SUP-RATING
009230             WHEN SUP-TYPE-INTERNATIONAL
009240                 MOVE 4.0 TO SUP-RATING
009250             WHEN SUP-TYPE-BATTERY
009260                 MOVE 4.0 TO SUP-RATING
009270         END-EVALUATE.
009280
009290     IF SUP-RATING > 5.0
009300         ADD 1 TO AC-SUPPLIERS-REJECTED
009310         GO TO C-280-READ-NEXT.
009320
009330     MOVE AC-NEXT-SUPPLIER-SEQ TO WA-SUP-SEQ-EDIT.
009340     STRING "SUP" DELIMITED BY SIZE
009350            WA-SUP-SEQ-EDIT DELIMITED BY SIZE
009360            INTO SUP-ID.
009370     ADD 1 TO AC-NEXT-SUPPLIER-SEQ.
009380     ADD 1 TO AC-SUPPLIERS-ACCEPTED.
009390     EVALUATE TRUE
009400         WHEN SUP-TYPE-LOCAL
009410             ADD 1 TO AC-SUPPLIERS-LOCAL
009420         WHEN SUP-TYPE-INTERNATIONAL
009430             ADD 1 TO AC-SUPPLIERS-INTL
009440         WHEN SUP-TYPE-BATTERY
009450             ADD 1 TO AC-SUPPLIERS-BATTERY
009460     END-EVALUATE.
009470
009480 C-280-READ-NEXT.
009490
009500     PERFORM C-110-READ-SUPPLIER THRU C-110-EXIT.
009510
009520 C-299-EXIT.
009530     EXIT.
009540*
009550*****************************************************************
009560*                                                                *
009570*  D-100-INVENTORY-LOAD THRU D-299-EXIT.  LOADS THE OPENING      *
009580*  DISTRIBUTOR AND WAREHOUSE STOCK FROM INVTFILE INTO            *
009590*  INVENTORY-TABLE-DATA BEFORE THE ORDER ENGINE RUNS.  THERE IS  *
009600*  NO DISK MASTER FOR STOCK - THIS TABLE IS THE MASTER FOR THE   *
009610*  REST OF THE RUN.  A LINE THAT WOULD OVERRUN THE TABLE GOES    *
009620*  TO THE NEXT READ UNADDED RATHER THAN ABEND (DP-1140).         *
009630*                                                                *
009640*****************************************************************
009650
009660 D-100-INVENTORY-LOAD.
009670
009680     MOVE "N" TO SW-INVENTORY-EOF.
009690     PERFORM D-110-READ-INVENTORY THRU D-110-EXIT.
009700     PERFORM D-200-ADD-INVENTORY-LINE THRU D-299-EXIT
009710         UNTIL INVENTORY-EOF.
009720     CLOSE INVENTORY-FILE.
009730
009740 D-110-READ-INVENTORY.
009750
009760     READ INVENTORY-FILE
009770         AT END
009780             MOVE "Y" TO SW-INVENTORY-EOF.
009790
009800 D-110-EXIT.
009810     EXIT.
009820
009830 D-200-ADD-INVENTORY-LINE.
009840
009850     IF WA-IT-COUNT NOT < 300
009860         DISPLAY "INVENTORY TABLE FULL - LINE DROPPED"
009870         GO TO D-280-READ-NEXT.
009880
009890     ADD 1 TO WA-IT-COUNT.
009900     SET IT-INDEX TO WA-IT-COUNT.
009910     MOVE INV-OWNER-ID     TO IT-OWNER-ID (IT-INDEX).
009920     MOVE INV-PROD-ID      TO IT-PROD-ID (IT-INDEX).
009930     MOVE INV-QTY          TO IT-QTY (IT-INDEX).
009940     MOVE INV-EXPIRY-DATE  TO IT-EXPIRY-DATE (IT-INDEX).
009950
009960 D-280-READ-NEXT.
009970
009980     PERFORM D-110-READ-INVENTORY THRU D-110-EXIT.
009990
010000 D-299-EXIT.
010010     EXIT.
010020*
010030*****************************************************************
010040*                                                                *
010050*  L-100-MAINTENANCE-LOAD.  NO MAINTENANCE FEEDER FILE EXISTS    *
010060*  IN THIS SHOP'S SUITE - THE SERVICE SCHEDULE IS SEEDED HERE    *
010070*  FROM THE CURRENT CARD DECK, ONE LINE PER PRODUCT SERVICED,    *
010080*  INTO THE MNTNREC WORK RECORD, AND L-150 POSTS IT ONTO THE     *
010090*  TABLE SO THE COST TOTAL CAN BE ROLLED UP FOR THE ORDER        *
010100*  ACTIVITY CONTROL TOTALS (DP-1388).  MNT-PROD-ID IS THE        *
010110*  PROD-ID OF THE SERVICED PRODUCT (DP-1591).                    *
010120*                                                                *
010130*****************************************************************
010140
010150 L-100-MAINTENANCE-LOAD.
010160
010170     MOVE "BAT001" TO MNT-PROD-ID.
010180     MOVE "LOAD TEST" TO MNT-TYPE.
010190     MOVE WA-RUN-DATE-NUM TO MNT-DATE.
010200     MOVE 185.00 TO MNT-COST.
010210     MOVE "COMPLETED" TO MNT-STATUS.
010220     PERFORM L-150-ADD-MAINTENANCE-LINE.
010230
010240     MOVE "ENG014" TO MNT-PROD-ID.
010250     MOVE "OIL CHANGE" TO MNT-TYPE.
010260     MOVE WA-RUN-DATE-NUM TO MNT-DATE.
010270     MOVE 430.50 TO MNT-COST.
010280     MOVE "COMPLETED" TO MNT-STATUS.
010290     PERFORM L-150-ADD-MAINTENANCE-LINE.
010300
010310     MOVE "WHL220" TO MNT-PROD-ID.
010320     MOVE "ALIGNMENT" TO MNT-TYPE.
010330     MOVE WA-RUN-DATE-NUM TO MNT-DATE.
010340     MOVE 62.75 TO MNT-COST.
010350     MOVE "SCHEDULED" TO MNT-STATUS.
010360     PERFORM L-150-ADD-MAINTENANCE-LINE.
010370
010380     PERFORM Z-750-ADD-MAINTENANCE-COST
010390         VARYING MT-INDEX FROM 1 BY 1
010400             UNTIL MT-INDEX > WA-MAINTENANCE-COUNT.
010410
010420 L-150-ADD-MAINTENANCE-LINE.
010430
010440     ADD 1 TO WA-MAINTENANCE-COUNT.
010450     SET MT-INDEX TO WA-MAINTENANCE-COUNT.
010460     MOVE MNT-PROD-ID      TO MT2-PROD-ID (MT-INDEX).
010470     MOVE MNT-TYPE         TO MT2-TYPE (MT-INDEX).
010480     MOVE MNT-DATE         TO MT2-DATE (MT-INDEX).
010490     MOVE MNT-COST         TO MT2-COST (MT-INDEX).
010500     MOVE MNT-STATUS       TO MT2-STATUS (MT-INDEX).
010510
010520 Z-750-ADD-MAINTENANCE-COST.
010530
010540     ADD MT2-COST (MT-INDEX) TO AC-MAINTENANCE-COST-TOTAL.
010550*
010560*****************************************************************
010570*                                                                *
010580*  E-100-ORDER-PROCESSING.  THE DAILY RETAILER ORDER PASS.      *
010590*  EACH ORDER IS PRICED, CHECKED AGAINST DISTRIBUTOR STOCK,     *
010600*  SHIPPED OR CANCELLED, AND THE RESULT WRITTEN TO ORSLFILE.    *
010610*  A SHIPPED ORDER POSTS THE DISTRIBUTION DECREMENT/INCREMENT   *
010620*  THROUGH THE SAME F-100 PAIR THE WAREHOUSE USES, THEN CALLS   *
010630*  G-100 TO RECORD THE PAYMENT (DP-1140, DP-1412).               *
010640*                                                                *
010650*****************************************************************
010660
010670 E-100-ORDER-PROCESSING.
010680
010690     MOVE "ORDER ACTIVITY" TO RSH-TITLE.
010700     PERFORM M-500-PRINT-HEADINGS.
010710     WRITE REPORT-LINE-OUT FROM RPT-SECTION-HEADING
010720         AFTER ADVANCING 2 LINES.
010730     WRITE REPORT-LINE-OUT FROM RPT-ORDER-COLUMN-HEADING
010740         AFTER ADVANCING 1 LINE.
010750     ADD 3 TO AC-LINE-COUNT.
010760
010770     MOVE "N" TO SW-ORDER-EOF.
010780     READ ORDER-FILE
010790         AT END
010800             MOVE "Y" TO SW-ORDER-EOF.
010810
010820     PERFORM E-200-PROCESS-ONE-ORDER UNTIL ORDER-EOF.
010830
010840     CLOSE ORDER-FILE.
010850     CLOSE ORDER-RESULT-FILE.
010860
010870     PERFORM E-900-PRINT-ORDER-TOTALS.
010880
010890 E-200-PROCESS-ONE-ORDER.
010900
010910     ADD 1 TO AC-ORDERS-READ.
010920     MOVE "N" TO SW-PRODUCT-FOUND.
010930     MOVE "N" TO SW-ORDER-SHIPPED.
010940     MOVE ORD-ID TO ORS-ID.
010950
010960     PERFORM E-250-FIND-PRODUCT.
010970
010980     IF NOT PRODUCT-FOUND
010990         MOVE "CANCELLED" TO ORS-STATUS
011000         MOVE ZERO TO ORS-TOTAL-PRICE
011010         MOVE ZERO TO ORS-DELIVERY-DAYS
011020         MOVE ZERO TO ORS-EST-DELIVERY
011030         ADD 1 TO AC-ORDERS-CANCELLED
011040     ELSE
011050         MOVE WA-DISTRIBUTOR-ID TO WA-SRCH-OWNER-ID
011060         MOVE ORD-PROD-ID TO WA-SRCH-PROD-ID
011070         PERFORM F-300-FIND-INVENTORY-LINE
011080         IF NOT INVENTORY-FOUND
011090             MOVE "CANCELLED" TO ORS-STATUS
011100             MOVE ZERO TO ORS-TOTAL-PRICE
011110             MOVE ZERO TO ORS-DELIVERY-DAYS
011120             MOVE ZERO TO ORS-EST-DELIVERY
011130             ADD 1 TO AC-ORDERS-CANCELLED
011140         ELSE
011150             IF IT-QTY (IT-SRCH-INDEX) < ORD-QTY
011160                 MOVE "CANCELLED" TO ORS-STATUS
011170                 MOVE ZERO TO ORS-TOTAL-PRICE
011180                 MOVE ZERO TO ORS-DELIVERY-DAYS
011190                 MOVE ZERO TO ORS-EST-DELIVERY
011200                 ADD 1 TO AC-ORDERS-CANCELLED
011210             ELSE
011220                 PERFORM E-400-SHIP-ORDER
011230                 ADD 1 TO AC-ORDERS-SHIPPED
011240                 MOVE "Y" TO SW-ORDER-SHIPPED.
011250
011260     PERFORM E-300-WRITE-ORDER-DETAIL.
011270
011280     IF ORDER-SHIPPED
011290         PERFORM G-100-RECORD-PAYMENT.
011300
011310     WRITE ORDER-RESULT-RECORD.
011320
011330     READ ORDER-FILE
011340         AT END
011350             MOVE "Y" TO SW-ORDER-EOF.
011360
011370 E-250-FIND-PRODUCT.
011380
011390     MOVE "N" TO SW-PRODUCT-FOUND.
011400     SET PT-SRCH-INDEX TO 1.
011410     SEARCH PRODUCT-TABLE-ENTRY
011420         AT END
011430             MOVE "N" TO SW-PRODUCT-FOUND
011440         WHEN PT-PROD-ID (PT-SRCH-INDEX) = ORD-PROD-ID
011450             MOVE "Y" TO SW-PRODUCT-FOUND.
011460
011470 E-400-SHIP-ORDER.
011480
011490     MOVE WA-DISTRIBUTOR-ID TO WA-SRCH-OWNER-ID.
011500     MOVE ORD-PROD-ID TO WA-SRCH-PROD-ID.
011510     MOVE ORD-QTY TO WA-STORE-QTY.
011520     PERFORM F-200-RETRIEVE-PRODUCT.
011530
011540     MOVE ORD-RETAILER-ID TO WA-SRCH-OWNER-ID.
011550     MOVE ORD-PROD-ID TO WA-SRCH-PROD-ID.
011560     MOVE ORD-QTY TO WA-STORE-QTY.
011570     MOVE WA-RETAILER-CAPACITY TO WA-STORE-CAPACITY.
011580     PERFORM F-100-STORE-PRODUCT.
011590
011600     COMPUTE WA-ORDER-TOTAL-PRICE ROUNDED =
011610         ORD-QTY * ORD-PRICE-PER-UNIT.
011620     MOVE WA-ORDER-TOTAL-PRICE TO ORS-TOTAL-PRICE.
011630
011640     EVALUATE PT-CATEGORY (PT-SRCH-INDEX)
011650         WHEN "ENGINE"
011660             MOVE 7 TO WA-LEAD-TIME-DAYS
011670         WHEN "BATTERY"
011680             MOVE 5 TO WA-LEAD-TIME-DAYS
011690         WHEN OTHER
011700             MOVE 10 TO WA-LEAD-TIME-DAYS
011710     END-EVALUATE.
011720     MOVE WA-LEAD-TIME-DAYS TO ORS-DELIVERY-DAYS.
011730
011740     MOVE ORD-DATE TO DAW-DATE-NUM.
011750     MOVE WA-LEAD-TIME-DAYS TO DAW-DAYS-TO-ADD.
011760     PERFORM Z-700-ADD-DAYS-TO-DATE.
011770     MOVE DAW-DATE-NUM TO ORS-EST-DELIVERY.
011780
011790     MOVE "SHIPPED" TO ORS-STATUS.
011800     ADD ORD-QTY TO AC-UNITS-SHIPPED.
011810     ADD WA-ORDER-TOTAL-PRICE TO AC-VALUE-SHIPPED.
011820
011830 E-300-WRITE-ORDER-DETAIL.
011840
011850     MOVE ORD-ID TO RDL-ORDER-ID.
011860     MOVE ORD-PROD-ID TO RDL-PROD-ID.
011870     MOVE ORD-QTY TO RDL-QTY.
011880     MOVE ORS-STATUS TO RDL-STATUS.
011890     MOVE ORS-TOTAL-PRICE TO RDL-TOTAL-PRICE.
011900     MOVE ORS-EST-DELIVERY TO RDL-EST-DELIVERY.
011910     PERFORM M-500-PRINT-HEADINGS.
011920     WRITE REPORT-LINE-OUT FROM RPT-ORDER-DETAIL-LINE
011930         AFTER ADVANCING 1 LINE.
011940     ADD 1 TO AC-LINE-COUNT.
011950*
011960*****************************************************************
011970*                                                                *
011980*  F-100-STORE-PRODUCT THRU F-400-EXPIRY-PURGE.  THE WAREHOUSE  *
011990*  INVENTORY ENGINE.  THE SAME STORE/RETRIEVE PAIR IS DRIVEN BY *
012000*  ORDER PROCESSING (E-100, AGAINST THE DISTRIBUTOR AND         *
012010*  RETAILER ROWS) AND SHIPMENT POSTING (H-100, AGAINST THE       *
012020*  WAREHOUSE ROW) SO THE CAPACITY RULE IS TESTED ONCE (DP-1447). *
012030*  CALLERS SET WA-SRCH-OWNER-ID, WA-SRCH-PROD-ID, WA-STORE-QTY   *
012040*  AND (FOR STORE ONLY) WA-STORE-CAPACITY BEFORE THE PERFORM.    *
012050*                                                                *
012060*****************************************************************
012070
012080 F-100-STORE-PRODUCT.
012090
012100     IF WA-STORE-QTY NOT > ZERO
012110         MOVE "QUANTITY MUST BE POSITIVE" TO WA-STORE-MESSAGE
012120     ELSE
012130         PERFORM F-300-FIND-INVENTORY-LINE
012140         PERFORM F-150-SUM-OWNER-QTY
012150         IF WA-OWNER-TOTAL-QTY + WA-STORE-QTY > WA-STORE-CAPACITY
012160             MOVE "NOT ENOUGH SPACE" TO WA-STORE-MESSAGE
012170         ELSE
012180             IF INVENTORY-FOUND
012190                 ADD WA-STORE-QTY TO IT-QTY (IT-SRCH-INDEX)
012200             ELSE
012210                 PERFORM F-350-FIND-PRODUCT-FOR-STORE
012220                 ADD 1 TO WA-IT-COUNT
012230                 SET IT-INDEX TO WA-IT-COUNT
012240                 MOVE WA-SRCH-OWNER-ID TO IT-OWNER-ID (IT-INDEX)
012250                 MOVE WA-SRCH-PROD-ID TO IT-PROD-ID (IT-INDEX)
012260                 MOVE WA-STORE-QTY TO IT-QTY (IT-INDEX)
012270                 MOVE WA-STORE-EXPIRY-DATE
012280                     TO IT-EXPIRY-DATE (IT-INDEX)
012290             MOVE "STORED" TO WA-STORE-MESSAGE.
012300
012310     IF WA-STORE-MESSAGE NOT = "STORED"
012320         DISPLAY "WAREHOUSE STORE REJECTED - " WA-STORE-MESSAGE.
012330
012340 F-150-SUM-OWNER-QTY.
012350
012360     MOVE ZERO TO WA-OWNER-TOTAL-QTY.
012370     SET IT-SRCH-INDEX TO 1.
012380     PERFORM F-160-ADD-ONE-OWNER-LINE
012390         VARYING IT-SRCH-INDEX FROM 1 BY 1
012400             UNTIL IT-SRCH-INDEX > WA-IT-COUNT.
012410
012420 F-160-ADD-ONE-OWNER-LINE.
012430
012440     IF IT-OWNER-ID (IT-SRCH-INDEX) = WA-SRCH-OWNER-ID
012450         ADD IT-QTY (IT-SRCH-INDEX) TO WA-OWNER-TOTAL-QTY.
012460
012470 F-200-RETRIEVE-PRODUCT.
012480
012490     PERFORM F-300-FIND-INVENTORY-LINE.
012500     IF NOT INVENTORY-FOUND
012510         MOVE "PRODUCT NOT FOUND" TO WA-RETRIEVE-MESSAGE
012520     ELSE
012530         IF WA-STORE-QTY > IT-QTY (IT-SRCH-INDEX)
012540             MOVE "NOT ENOUGH STOCK" TO WA-RETRIEVE-MESSAGE
012550         ELSE
012560             SUBTRACT WA-STORE-QTY FROM IT-QTY (IT-SRCH-INDEX)
012570             IF IT-QTY (IT-SRCH-INDEX) = ZERO
012580                 MOVE SPACES TO IT-ENTRY-KEY-ALPHA (IT-SRCH-INDEX)
012590             MOVE "RETRIEVED" TO WA-RETRIEVE-MESSAGE.
012600
012610     IF WA-RETRIEVE-MESSAGE NOT = "RETRIEVED"
012620         DISPLAY "WAREHOUSE RETRIEVE REJECTED - "
012630             WA-RETRIEVE-MESSAGE.
012640
012650 F-300-FIND-INVENTORY-LINE.
012660
012670     MOVE "N" TO SW-INVENTORY-FOUND.
012680     SET IT-SRCH-INDEX TO 1.
012690     SEARCH INVENTORY-TABLE-ENTRY
012700         AT END
012710             MOVE "N" TO SW-INVENTORY-FOUND
012720         WHEN IT-OWNER-ID (IT-SRCH-INDEX) = WA-SRCH-OWNER-ID
012730          AND IT-PROD-ID (IT-SRCH-INDEX) = WA-SRCH-PROD-ID
012740             MOVE "Y" TO SW-INVENTORY-FOUND.
012750
012760 F-350-FIND-PRODUCT-FOR-STORE.
012770
012780     MOVE ZERO TO WA-STORE-EXPIRY-DATE.
012790     SET PT-SRCH-INDEX TO 1.
012800     SEARCH PRODUCT-TABLE-ENTRY
012810         AT END
012820             MOVE ZERO TO WA-STORE-EXPIRY-DATE
012830         WHEN PT-PROD-ID (PT-SRCH-INDEX) = WA-SRCH-PROD-ID
012840             MOVE PT-EXPIRY-DATE (PT-SRCH-INDEX)
012850                 TO WA-STORE-EXPIRY-DATE.
012860
012870 F-400-EXPIRY-PURGE.
012880
012890     MOVE ZERO TO WA-OWNER-TOTAL-QTY.
012900     MOVE WA-WAREHOUSE-ID TO WA-SRCH-OWNER-ID.
012910     PERFORM F-150-SUM-OWNER-QTY.
012920
012930     MOVE ZERO TO WA-PURGE-COUNT.
012940     IF WA-OWNER-TOTAL-QTY NOT < WA-WAREHOUSE-CAPACITY
012950         PERFORM F-450-PURGE-ONE-LINE
012960             VARYING IT-SRCH-INDEX FROM 1 BY 1
012970                 UNTIL IT-SRCH-INDEX > WA-IT-COUNT.
012980
012990     IF WA-PURGE-COUNT = ZERO
013000         DISPLAY "NO EXPIRED PRODUCTS FOUND"
013010     ELSE
013020         DISPLAY "EXPIRY PURGE REMOVED " WA-PURGE-COUNT
013030             " LINE(S)".
013040
013050 F-450-PURGE-ONE-LINE.
013060
013070     IF IT-OWNER-ID (IT-SRCH-INDEX) = WA-WAREHOUSE-ID
013080      AND IT-EXPIRY-DATE (IT-SRCH-INDEX) NOT = ZERO
013090      AND IT-EXPIRY-DATE (IT-SRCH-INDEX) < WA-RUN-DATE-NUM
013100         MOVE SPACES TO IT-ENTRY-KEY-ALPHA (IT-SRCH-INDEX)
013110         MOVE ZERO TO IT-QTY (IT-SRCH-INDEX)
013120         MOVE ZERO TO IT-EXPIRY-DATE (IT-SRCH-INDEX)
013130         ADD 1 TO WA-PURGE-COUNT.
013140*
013150*****************************************************************
013160*                                                                *
013170*  G-100-RECORD-PAYMENT.  CALLED FROM E-200 FOR EVERY SHIPPED   *
013180*  ORDER.  THE SHIPPED ORDER IS FIRST EDITED INTO THE PAYMREC    *
013190*  WORK RECORD (THE SAME LAYOUT THE A/R FEED USES), THEN        *
013200*  POSTED ONTO THE PAYMENT TABLE.  A SECOND PAYMENT AGAINST AN  *
013210*  ORDER ID ALREADY ON THE TABLE IS REJECTED AS A DUPLICATE     *
013220*  RATHER THAN OVERWRITING THE BALANCE (DP-1412).               *
013230*                                                                *
013240*****************************************************************
013250
013260 G-100-RECORD-PAYMENT.
013270
013280     MOVE ORD-ID TO PAY-ORDER-ID.
013290     MOVE ORS-TOTAL-PRICE TO PAY-AMOUNT.
013300
013310     MOVE "N" TO SW-PAYMENT-FOUND.
013320     SET PAY-SRCH-INDEX TO 1.
013330     SEARCH PAYMENT-TABLE-ENTRY
013340         AT END
013350             MOVE "N" TO SW-PAYMENT-FOUND
013360         WHEN PT2-ORDER-ID (PAY-SRCH-INDEX) = PAY-ORDER-ID
013370             MOVE "Y" TO SW-PAYMENT-FOUND.
013380
013390     IF PAYMENT-FOUND
013400         MOVE "DUPLICATE" TO PAY-STATUS
013410         ADD 1 TO AC-PAYMENTS-DUPLICATE
013420     ELSE
013430         MOVE "COMPLETED" TO PAY-STATUS
013440         ADD 1 TO WA-PAY-COUNT
013450         SET PAY-INDEX TO WA-PAY-COUNT
013460         MOVE PAY-ORDER-ID TO PT2-ORDER-ID (PAY-INDEX)
013470         MOVE PAY-AMOUNT   TO PT2-AMOUNT (PAY-INDEX)
013480         MOVE PAY-STATUS   TO PT2-STATUS (PAY-INDEX)
013490         ADD 1 TO AC-PAYMENTS-COMPLETED
013500         ADD ORS-TOTAL-PRICE TO AC-PAYMENT-BALANCE.
013510*
013520*****************************************************************
013530*                                                                *
013540*  H-100-SHIPMENT-POSTING.  INBOUND SUPPLIER SHIPMENTS ARE      *
013550*  STORED INTO THE WAREHOUSE SIDE OF INVENTORY-TABLE.  A         *
013560* SHIPMENT ALREADY DELIVERED ON THE INPUT FILE IS SKIPPED -     *
013570* REPOSTING WOULD DOUBLE THE STOCK (DP-1469).                   *
013580*                                                                *
013590*****************************************************************
013600
013610 H-100-SHIPMENT-POSTING.
013620
013630     MOVE "N" TO SW-SHIPMENT-EOF.
013640     READ SHIPMENT-FILE
013650         AT END
013660             MOVE "Y" TO SW-SHIPMENT-EOF.
013670
013680     PERFORM H-200-POST-ONE-SHIPMENT UNTIL SHIPMENT-EOF.
013690
013700     CLOSE SHIPMENT-FILE.
013710
013720     PERFORM F-400-EXPIRY-PURGE.
013730
013740 H-200-POST-ONE-SHIPMENT.
013750
013760     IF NOT SHP-DELIVERED
013770         MOVE SHP-WAREHOUSE-ID TO WA-SRCH-OWNER-ID
013780         MOVE SHP-PROD-ID TO WA-SRCH-PROD-ID
013790         MOVE SHP-QTY TO WA-STORE-QTY
013800         MOVE WA-WAREHOUSE-CAPACITY TO WA-STORE-CAPACITY
013810         PERFORM F-100-STORE-PRODUCT
013820         MOVE "DELIVERED" TO SHP-STATUS.
013830
013840     READ SHIPMENT-FILE
013850         AT END
013860             MOVE "Y" TO SW-SHIPMENT-EOF.
013870*
013880*****************************************************************
013890*                                                                *
013900*  I-100-TRANSPORT-MANIFEST.  NO FEEDER FILE FOR THIS STEP       *
013910*  EITHER (DP-1355) - THE DAY'S LOADING DOCK TALLY IS KEYED IN   *
013920*  HERE AS A SMALL TEST DECK AND RUN THROUGH THE ACCUMULATE /    *
013930*  START / COMPLETE LIFECYCLE, WITH EACH STEP'S DISPOSITION      *
013940*  WRITTEN TO THE CONSOLE FOR THE DOCK SUPERVISOR.               *
013950*                                                                *
013960*****************************************************************
013970
013980 I-100-TRANSPORT-MANIFEST.
013990
014000     MOVE "SEDAN4DR  " TO WA-TR-BRAND.
014010     MOVE "CIVIC     " TO WA-TR-MODEL.
014020     MOVE 4 TO WA-TR-QTY.
014030     MOVE "CAR" TO WA-TR-TYPE.
014040     PERFORM I-200-ADD-VEHICLE-LINE.
014050
014060     MOVE "PICKUP    " TO WA-TR-BRAND.
014070     MOVE "F150      " TO WA-TR-MODEL.
014080     MOVE 2 TO WA-TR-QTY.
014090     MOVE "TRUCK" TO WA-TR-TYPE.
014100     PERFORM I-200-ADD-VEHICLE-LINE.
014110
014120     MOVE "SEDAN4DR  " TO WA-TR-BRAND.
014130     MOVE "CIVIC     " TO WA-TR-MODEL.
014140     MOVE 3 TO WA-TR-QTY.
014150     MOVE "CAR" TO WA-TR-TYPE.
014160     PERFORM I-200-ADD-VEHICLE-LINE.
014170
014180     IF WA-TRANSPORT-COUNT = ZERO
014190         DISPLAY "MANIFEST START REJECTED - MANIFEST IS EMPTY"
014200     ELSE
014210         MOVE "IN TRANSIT" TO WA-TRANSPORT-STATUS
014220         DISPLAY "MANIFEST STATUS - IN TRANSIT".
014230
014240     IF TRANSPORT-IN-TRANSIT
014250         MOVE "DELIVERED" TO WA-TRANSPORT-STATUS
014260         DISPLAY "MANIFEST STATUS - DELIVERED"
014270     ELSE
014280         DISPLAY "MANIFEST COMPLETE REJECTED - NOT IN TRANSIT".
014290
014300 I-200-ADD-VEHICLE-LINE.
014310
014320     MOVE "N" TO SW-TRANSPORT-FOUND.
014330     SET TT-SRCH-INDEX TO 1.
014340     SEARCH TRANSPORT-TABLE-ENTRY
014350         AT END
014360             MOVE "N" TO SW-TRANSPORT-FOUND
014370         WHEN TT-BRAND (TT-SRCH-INDEX) = WA-TR-BRAND
014380          AND TT-MODEL (TT-SRCH-INDEX) = WA-TR-MODEL
014390             MOVE "Y" TO SW-TRANSPORT-FOUND.
014400
014410     IF TRANSPORT-LINE-FOUND
014420         ADD WA-TR-QTY TO TT-QTY (TT-SRCH-INDEX)
014430     ELSE
014440         ADD 1 TO WA-TRANSPORT-COUNT
014450         SET TT-INDEX TO WA-TRANSPORT-COUNT
014460         MOVE WA-TR-BRAND TO TT-BRAND (TT-INDEX)
014470         MOVE WA-TR-MODEL TO TT-MODEL (TT-INDEX)
014480         MOVE WA-TR-QTY TO TT-QTY (TT-INDEX)
014490         MOVE WA-TR-TYPE TO TT-TYPE (TT-INDEX).
014500*
014510*****************************************************************
014520*                                                                *
014530*  J-100-MARKETING-ANALYSIS.  SCORES EACH CAMPAIGN ON FILE      *
014540*  AGAINST THE STRATEGY MULTIPLIER TABLE AND PRINTS THE          *
014550*  MARKETING SECTION OF THE REPORT.  REACH IS TRUNCATED, NOT     *
014560*  ROUNDED (DP-1327).                                            *
014570*                                                                *
014580*****************************************************************
014590
014600 J-100-MARKETING-ANALYSIS.
014610
014620     MOVE "N" TO SW-CAMPAIGN-EOF.
014630     READ CAMPAIGN-FILE
014640         AT END
014650             MOVE "Y" TO SW-CAMPAIGN-EOF.
014660
014670     MOVE "MARKETING CAMPAIGN ANALYSIS" TO RSH-TITLE.
014680     PERFORM M-500-PRINT-HEADINGS.
014690     WRITE REPORT-LINE-OUT FROM RPT-SECTION-HEADING
014700         AFTER ADVANCING 2 LINES.
014710     WRITE REPORT-LINE-OUT FROM RPT-MKTG-COLUMN-HEADING
014720         AFTER ADVANCING 1 LINE.
014730     ADD 3 TO AC-LINE-COUNT.
014740
014750     PERFORM J-200-PROCESS-ONE-CAMPAIGN UNTIL CAMPAIGN-EOF.
014760
014770     CLOSE CAMPAIGN-FILE.
014780
014790 J-200-PROCESS-ONE-CAMPAIGN.
014800
014810     MOVE CMP-STRATEGY TO WA-CAMPAIGN-STRATEGY-UC.
014820     INSPECT WA-CAMPAIGN-STRATEGY-UC CONVERTING
014830         "abcdefghijklmnopqrstuvwxyz" TO
014840         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014850
014860     SET SM-INDEX TO 1.
014870     SEARCH SM-ENTRY
014880         AT END
014890             MOVE 60 TO WA-CAMPAIGN-MULTIPLIER
014900         WHEN SM-STRATEGY (SM-INDEX) = WA-CAMPAIGN-STRATEGY-UC
014910             MOVE SM-MULTIPLIER (SM-INDEX)
014920                 TO WA-CAMPAIGN-MULTIPLIER.
014930
014940     COMPUTE WA-CAMPAIGN-REACH =
014950         CMP-BUDGET * WA-CAMPAIGN-MULTIPLIER.
014960
014970     IF WA-CAMPAIGN-REACH > 100000
014980         MOVE "HIGH DEMAND" TO WA-CAMPAIGN-TREND
014990     ELSE
015000         IF WA-CAMPAIGN-REACH > 50000
015010             MOVE "STABLE MARKET" TO WA-CAMPAIGN-TREND
015020         ELSE
015030             MOVE "LOW INTEREST" TO WA-CAMPAIGN-TREND.
015040
015050     MOVE WA-RUN-DATE-NUM TO DAW-DATE-NUM.
015060     MOVE CMP-DURATION TO DAW-DAYS-TO-ADD.
015070     PERFORM Z-700-ADD-DAYS-TO-DATE.
015080
015090     MOVE CMP-NAME TO RMD-NAME.
015100     MOVE CMP-STRATEGY TO RMD-STRATEGY.
015110     MOVE CMP-BUDGET TO RMD-BUDGET.
015120     MOVE WA-CAMPAIGN-REACH TO RMD-REACH.
015130     MOVE WA-CAMPAIGN-TREND TO RMD-TREND.
015140     PERFORM M-500-PRINT-HEADINGS.
015150     WRITE REPORT-LINE-OUT FROM RPT-MKTG-DETAIL-LINE
015160         AFTER ADVANCING 1 LINE.
015170     ADD 1 TO AC-LINE-COUNT.
015180
015190     READ CAMPAIGN-FILE
015200         AT END
015210             MOVE "Y" TO SW-CAMPAIGN-EOF.
015220*
015230*****************************************************************
015240*                                                                *
015250*  K-100-FINANCIAL-LEDGER.  POSTS FTXNFILE AGAINST THE SINGLE    *
015260*  RUNNING LEDGER AND PRINTS THE FINANCIAL REPORT SECTION.       *
015270*  INSURANCE TRANSACTIONS ADD TO EXPENSE AS WELL AS INSURANCE    *
015280*  (DP-1301).  TAX LINE IS ROUNDED HALF-UP (DP-1598).            *
015290*                                                                *
015300*****************************************************************
015310
015320 K-100-FINANCIAL-LEDGER.
015330
015340     MOVE "N" TO SW-FINTXN-EOF.
015350     READ FINTXN-FILE
015360         AT END
015370             MOVE "Y" TO SW-FINTXN-EOF.
015380
015390     PERFORM K-200-POST-ONE-TRANSACTION UNTIL FINTXN-EOF.
015400
015410     CLOSE FINTXN-FILE.
015420
015430     PERFORM K-300-PRINT-FINANCIAL-REPORT.
015440
015450 K-200-POST-ONE-TRANSACTION.
015460
015470     EVALUATE TRUE
015480         WHEN FTX-BUDGET-ALLOC
015490             ADD FTX-AMOUNT TO AC-LEDGER-BUDGET
015500         WHEN FTX-EXPENSE
015510             IF FTX-AMOUNT < ZERO
015520                 DISPLAY "INVALID EXPENSE - NEGATIVE AMOUNT"
015530                     " REJECTED"
015540             ELSE
015550                 IF FTX-AMOUNT NOT > AC-LEDGER-BUDGET
015560                     ADD FTX-AMOUNT TO AC-LEDGER-EXPENSES
015570                     SUBTRACT FTX-AMOUNT FROM AC-LEDGER-BUDGET
015580                 ELSE
015590                     DISPLAY "EXPENSE EXCEEDS BUDGET - SKIPPED"
015600         WHEN FTX-REVENUE
015610             IF FTX-AMOUNT < ZERO
015620                 DISPLAY "INVALID REVENUE - NEGATIVE AMOUNT"
015630                     " REJECTED"
015640             ELSE
015650                 ADD FTX-AMOUNT TO AC-LEDGER-REVENUE
015660                 ADD FTX-AMOUNT TO AC-LEDGER-BUDGET
015670         WHEN FTX-INSURANCE
015680             ADD FTX-AMOUNT TO AC-LEDGER-INSURANCE
015690             ADD FTX-AMOUNT TO AC-LEDGER-EXPENSES
015700     END-EVALUATE.
015710
015720     READ FINTXN-FILE
015730         AT END
015740             MOVE "Y" TO SW-FINTXN-EOF.
015750
015760 K-300-PRINT-FINANCIAL-REPORT.
015770
015780     COMPUTE WA-NET-PROFIT =
015790         AC-LEDGER-REVENUE - AC-LEDGER-EXPENSES.
015800     COMPUTE WA-TAXES ROUNDED = AC-LEDGER-REVENUE * 0.15.
015810
015820     MOVE "FINANCIAL LEDGER REPORT" TO RSH-TITLE.
015830     PERFORM M-500-PRINT-HEADINGS.
015840     WRITE REPORT-LINE-OUT FROM RPT-SECTION-HEADING
015850         AFTER ADVANCING 2 LINES.
015860     ADD 2 TO AC-LINE-COUNT.
015870
015880     MOVE "BUDGET" TO RFL-LABEL.
015890     MOVE AC-LEDGER-BUDGET TO RFL-VALUE.
015900     PERFORM M-500-PRINT-HEADINGS.
015910     WRITE REPORT-LINE-OUT FROM RPT-FIN-LINE
015920         AFTER ADVANCING 1 LINE.
015930     ADD 1 TO AC-LINE-COUNT.
015940
015950     MOVE "EXPENSES" TO RFL-LABEL.
015960     MOVE AC-LEDGER-EXPENSES TO RFL-VALUE.
015970     PERFORM M-500-PRINT-HEADINGS.
015980     WRITE REPORT-LINE-OUT FROM RPT-FIN-LINE
015990         AFTER ADVANCING 1 LINE.
016000     ADD 1 TO AC-LINE-COUNT.
016010
016020     MOVE "REVENUE" TO RFL-LABEL.
016030     MOVE AC-LEDGER-REVENUE TO RFL-VALUE.
016040     PERFORM M-500-PRINT-HEADINGS.
016050     WRITE REPORT-LINE-OUT FROM RPT-FIN-LINE
016060         AFTER ADVANCING 1 LINE.
016070     ADD 1 TO AC-LINE-COUNT.
016080
016090     MOVE "NET PROFIT" TO RFL-LABEL.
016100     MOVE WA-NET-PROFIT TO RFL-VALUE.
016110     PERFORM M-500-PRINT-HEADINGS.
016120     WRITE REPORT-LINE-OUT FROM RPT-FIN-LINE
016130         AFTER ADVANCING 1 LINE.
016140     ADD 1 TO AC-LINE-COUNT.
016150
016160     MOVE "TAXES" TO RFL-LABEL.
016170     MOVE WA-TAXES TO RFL-VALUE.
016180     PERFORM M-500-PRINT-HEADINGS.
016190     WRITE REPORT-LINE-OUT FROM RPT-FIN-LINE
016200         AFTER ADVANCING 1 LINE.
016210     ADD 1 TO AC-LINE-COUNT.
016220
016230     MOVE "INSURANCE" TO RFL-LABEL.
016240     MOVE AC-LEDGER-INSURANCE TO RFL-VALUE.
016250     PERFORM M-500-PRINT-HEADINGS.
016260     WRITE REPORT-LINE-OUT FROM RPT-FIN-LINE
016270         AFTER ADVANCING 1 LINE.
016280     ADD 1 TO AC-LINE-COUNT.
016290
016300     MOVE "PAYMENT COUNT" TO RTLQ-LABEL.
016310     MOVE AC-PAYMENTS-COMPLETED TO RTLQ-VALUE.
016320     PERFORM M-500-PRINT-HEADINGS.
016330     WRITE REPORT-LINE-OUT FROM RPT-TOTAL-LINE-QTY
016340         AFTER ADVANCING 1 LINE.
016350     ADD 1 TO AC-LINE-COUNT.
016360
016370     MOVE "PAYMENT TOTAL BALANCE" TO RFL-LABEL.
016380     MOVE AC-PAYMENT-BALANCE TO RFL-VALUE.
016390     PERFORM M-500-PRINT-HEADINGS.
016400     WRITE REPORT-LINE-OUT FROM RPT-FIN-LINE
016410         AFTER ADVANCING 1 LINE.
016420     ADD 1 TO AC-LINE-COUNT.
016430*
016440*****************************************************************
016450*                                                                *
016460*  M-500-PRINT-HEADINGS.  PAGE-BREAK-AT-55-LINES IDIOM SHARED   *
016470*  BY ALL THREE REPORT SECTIONS.                                *
016480*                                                                *
016490*****************************************************************
016500
016510 M-500-PRINT-HEADINGS.
016520
016530     IF AC-LINE-COUNT > 55
016540         PERFORM M-600-NEW-PAGE.
016550
016560 M-600-NEW-PAGE.
016570
016580     ADD 1 TO AC-PAGE-COUNT.
016590     MOVE WA-RUN-DATE-NUM TO RH1-DATE.
016600     MOVE AC-PAGE-COUNT TO RH1-PAGE.
016610     WRITE REPORT-LINE-OUT FROM RPT-RUN-HEADING-1
016620         AFTER ADVANCING PAGE.
016630     MOVE 1 TO AC-LINE-COUNT.
016640*
016650*****************************************************************
016660*                                                                *
016670*  E-900-PRINT-ORDER-TOTALS.  PRINTS THE ORDER ACTIVITY CONTROL *
016680*  TOTALS (INCLUDING THE MAINTENANCE COST TOTAL PER              *
016690*  ACCOUNTING'S REQUEST, DP-1388) WHILE THE ORDER ACTIVITY       *
016700*  SECTION IS STILL OPEN, AHEAD OF THE MARKETING AND FINANCIAL   *
016710*  SECTIONS (DP-1604).                                           *
016720*                                                                *
016730*****************************************************************
016740
016750 E-900-PRINT-ORDER-TOTALS.
016760
016770     MOVE "ORDER ACTIVITY CONTROL TOTALS" TO RSH-TITLE.
016780     PERFORM M-500-PRINT-HEADINGS.
016790     WRITE REPORT-LINE-OUT FROM RPT-SECTION-HEADING
016800         AFTER ADVANCING 2 LINES.
016810     ADD 2 TO AC-LINE-COUNT.
016820
016830     MOVE "ORDERS READ" TO RTLQ-LABEL.
016840     MOVE AC-ORDERS-READ TO RTLQ-VALUE.
016850     PERFORM M-500-PRINT-HEADINGS.
016860     WRITE REPORT-LINE-OUT FROM RPT-TOTAL-LINE-QTY
016870         AFTER ADVANCING 1 LINE.
016880     ADD 1 TO AC-LINE-COUNT.
016890
016900     MOVE "ORDERS SHIPPED" TO RTLQ-LABEL.
016910     MOVE AC-ORDERS-SHIPPED TO RTLQ-VALUE.
016920     PERFORM M-500-PRINT-HEADINGS.
016930     WRITE REPORT-LINE-OUT FROM RPT-TOTAL-LINE-QTY
016940         AFTER ADVANCING 1 LINE.
016950     ADD 1 TO AC-LINE-COUNT.
016960
016970     MOVE "ORDERS CANCELLED" TO RTLQ-LABEL.
016980     MOVE AC-ORDERS-CANCELLED TO RTLQ-VALUE.
016990     PERFORM M-500-PRINT-HEADINGS.
017000     WRITE REPORT-LINE-OUT FROM RPT-TOTAL-LINE-QTY
017010         AFTER ADVANCING 1 LINE.
017020     ADD 1 TO AC-LINE-COUNT.
017030
017040     MOVE "TOTAL UNITS SHIPPED" TO RTLQ-LABEL.
017050     MOVE AC-UNITS-SHIPPED TO RTLQ-VALUE.
017060     PERFORM M-500-PRINT-HEADINGS.
017070     WRITE REPORT-LINE-OUT FROM RPT-TOTAL-LINE-QTY
017080         AFTER ADVANCING 1 LINE.
017090     ADD 1 TO AC-LINE-COUNT.
017100
017110     MOVE "TOTAL SHIPPED VALUE" TO RTLA-LABEL.
017120     MOVE AC-VALUE-SHIPPED TO RTLA-VALUE.
017130     PERFORM M-500-PRINT-HEADINGS.
017140     WRITE REPORT-LINE-OUT FROM RPT-TOTAL-LINE-AMT
017150         AFTER ADVANCING 1 LINE.
017160     ADD 1 TO AC-LINE-COUNT.
017170
017180     MOVE "MAINTENANCE COST TOTAL" TO RTLA-LABEL.
017190     MOVE AC-MAINTENANCE-COST-TOTAL TO RTLA-VALUE.
017200     PERFORM M-500-PRINT-HEADINGS.
017210     WRITE REPORT-LINE-OUT FROM RPT-TOTAL-LINE-AMT
017220         AFTER ADVANCING 1 LINE.
017230     ADD 1 TO AC-LINE-COUNT.
017240*
017250*****************************************************************
017260*                                                                *
017270*  Z-100-WRAP-UP.  CLOSES OUT THE REPORT AFTER THE MARKETING     *
017280*  AND FINANCIAL SECTIONS HAVE PRINTED, AND DISPLAYS THE RUN'S   *
017290*  CONSOLE SUMMARY LINE (DP-1604).                               *
017300*                                                                *
017310*****************************************************************
017320
017330 Z-100-WRAP-UP.
017340
017350     CLOSE REPORT-FILE.
017360
017370     DISPLAY "SCMBAT1 RUN COMPLETE - "
017380         AC-PRODUCTS-ACCEPTED " PRODUCTS ACCEPTED, "
017390         AC-PRODUCTS-REJECTED " PRODUCTS REJECTED".
017400     DISPLAY "SUPPLIERS - "
017410         AC-SUPPLIERS-ACCEPTED " ACCEPTED, "
017420         AC-SUPPLIERS-REJECTED " REJECTED".
017430     DISPLAY "SUPPLIERS BY TYPE - "
017440         AC-SUPPLIERS-LOCAL " LOCAL, "
017450         AC-SUPPLIERS-INTL " INTERNATIONAL, "
017460         AC-SUPPLIERS-BATTERY " BATTERY".
017470*
017480*****************************************************************
017490*                                                                *
017500*  Z-700-ADD-DAYS-TO-DATE THRU Z-799-EXIT.  CALENDAR DATE        *
017510*  ADDER, REWRITTEN 06/30/95 TO HANDLE LEAP YEARS ACROSS A       *
017520*  CENTURY BOUNDARY CORRECTLY (DP-1538).  THE CALLER SETS        *
017530*  DAW-DATE-GROUP AND DAW-DAYS-TO-ADD; THE RESULT COMES BACK IN  *
017540*  DAW-DATE-GROUP / DAW-DATE-NUM, ONE CALENDAR DAY AT A TIME.    *
017550*  Z-720 GOES TO ITS OWN EXIT FOR ANY MONTH BUT FEBRUARY - NO    *
017560*  SENSE CALLING THE LEAP-YEAR TEST ELEVEN MONTHS OUT OF         *
017570*  TWELVE (DP-1538).                                             *
017580*                                                                *
017590*****************************************************************
017600
017610 Z-700-ADD-DAYS-TO-DATE.
017620
017630     PERFORM Z-710-ADD-ONE-DAY THRU Z-799-EXIT
017640         VARYING WA-DAY-ADD-CTR FROM 1 BY 1
017650             UNTIL WA-DAY-ADD-CTR > DAW-DAYS-TO-ADD.
017660
017670 Z-710-ADD-ONE-DAY.
017680
017690     PERFORM Z-720-SET-DAYS-IN-MONTH THRU Z-729-EXIT.
017700     ADD 1 TO DAW-DD.
017710     IF DAW-DD > DAW-DAYS-IN-THIS-MONTH
017720         MOVE 1 TO DAW-DD
017730         ADD 1 TO DAW-MM
017740         IF DAW-MM > 12
017750             MOVE 1 TO DAW-MM
017760             ADD 1 TO DAW-YY
017770             IF DAW-YY > 99
017780                 MOVE ZERO TO DAW-YY
017790                 ADD 1 TO DAW-CC.
017800
017810 Z-720-SET-DAYS-IN-MONTH.
017820
017830     SET DIM-INDEX TO DAW-MM.
017840     MOVE DIM-ENTRY (DIM-INDEX) TO DAW-DAYS-IN-THIS-MONTH.
017850     IF DAW-MM NOT = 2
017860         GO TO Z-729-EXIT.
017870
017880     PERFORM Z-730-CHECK-LEAP-YEAR.
017890     IF DAW-LEAP-REMAINDER = ZERO
017900         MOVE 29 TO DAW-DAYS-IN-THIS-MONTH.
017910
017920 Z-729-EXIT.
017930     EXIT.
017940
017950 Z-730-CHECK-LEAP-YEAR.
017960
017970     COMPUTE DAW-LEAP-TEST = DAW-CC * 100 + DAW-YY.
017980     DIVIDE DAW-LEAP-TEST BY 4 GIVING DAW-LEAP-TEST
017990         REMAINDER DAW-LEAP-REMAINDER.
018000     IF DAW-LEAP-REMAINDER = ZERO
018010         IF DAW-YY NOT = ZERO
018020             MOVE ZERO TO DAW-LEAP-REMAINDER
018030         ELSE
018040             DIVIDE DAW-CC BY 4 GIVING DAW-LEAP-TEST
018050                 REMAINDER DAW-LEAP-REMAINDER.
018060
018070 Z-799-EXIT.
018080     EXIT.

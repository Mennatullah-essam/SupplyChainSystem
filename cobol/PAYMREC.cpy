000100*****************************************************************
000110*                                                               *
000120*   PAYMREC  -  PAYMENT RECORD, DERIVED.  THERE IS NO PAYMENT  *
000130*   FILE - THE PAYMENT PROCESSOR (G-100 IN SCMBAT1) BUILDS     *
000140*   THESE ENTRIES IN WORKING STORAGE AS EACH ORDER SHIPS AND   *
000150*   CARRIES THE RUNNING BALANCE INTO THE FINANCIAL REPORT.     *
000160*                                                               *
000170*****************************************************************
000180 01  PAYMENT-RECORD.
000190     05  PAY-ORDER-ID                PIC X(10).
000200     05  PAY-AMOUNT                  PIC S9(9)V99.
000210     05  PAY-STATUS                  PIC X(9).
000220         88  PAY-COMPLETED               VALUE "COMPLETED".
000230         88  PAY-DUPLICATE               VALUE "DUPLICATE".
000240     05  FILLER                      PIC X(2).

000100*****************************************************************
000110*                                                               *
000120*   SUPPREC  -  SUPPLIER MASTER RECORD LAYOUT                 *
000130*   INCOMING SUP-ID IS IGNORED ON INTAKE - THE SUPPLIER        *
000140*   REGISTRY STEP (C-100 IN SCMBAT1) ASSIGNS THE REAL ID.      *
000150*                                                               *
000160*****************************************************************
000170 01  SUPPLIER-RECORD.
000180     05  SUP-ID                      PIC X(7).
000190     05  SUP-NAME                    PIC X(20).
000200     05  SUP-CONTACT                 PIC X(30).
000210     05  SUP-TYPE                    PIC X(1).
000220         88  SUP-TYPE-LOCAL              VALUE "L".
000230         88  SUP-TYPE-INTERNATIONAL      VALUE "I".
000240         88  SUP-TYPE-BATTERY            VALUE "B".
000250     05  SUP-PART-TYPE               PIC X(12).
000260     05  SUP-RATING                  PIC 9V9.
000270     05  SUP-SHIP-DAYS               PIC 9(3).
000280     05  SUP-LOCATION                PIC X(30).
000290     05  FILLER                      PIC X(2).

000100*****************************************************************
000110*                                                               *
000120*   FTXNREC  -  FINANCIAL LEDGER TRANSACTION RECORD.  POSTED   *
000130*   AGAINST THE SINGLE RUNNING LEDGER IN K-100 OF SCMBAT1 -     *
000140*   THIS SHOP KEEPS ONE LEDGER PER RUN, NOT ONE PER COST       *
000150*   CENTER.                                                     *
000160*                                                               *
000170*****************************************************************
000180 01  FINANCIAL-TXN-RECORD.
000190     05  FTX-TYPE                    PIC X(1).
000200         88  FTX-BUDGET-ALLOC            VALUE "B".
000210         88  FTX-EXPENSE                 VALUE "E".
000220         88  FTX-REVENUE                 VALUE "R".
000230         88  FTX-INSURANCE               VALUE "I".
000240     05  FTX-AMOUNT                  PIC S9(9)V99.
000250     05  FTX-DESC                    PIC X(30).
000260     05  FILLER                      PIC X(3).

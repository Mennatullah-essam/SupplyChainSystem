000100*****************************************************************
000110*                                                               *
000120*   ORDRREC  -  DAILY RETAILER ORDER RECORD, INCOMING SIDE.    *
000130*   ORD-DATE IS CARRIED IN BOTH AN ALPHA AND A NUMERIC VIEW SO *
000140*   THE ENGINE CAN PROVE THE FIELD IS NUMERIC BEFORE IT IS     *
000150*   USED IN THE DELIVERY DATE MATH (SAME TRICK THE              *
000160*   TRANSACTION-UPDATE JOB USES ON THE PURCHASE DATE).          *
000170*                                                               *
000180*****************************************************************
000190 01  ORDER-RECORD.
000200     05  ORD-ID                      PIC X(10).
000210     05  ORD-RETAILER-ID             PIC X(7).
000220     05  ORD-PROD-ID                 PIC X(8).
000230     05  ORD-QTY                     PIC 9(5).
000240     05  ORD-PRICE-PER-UNIT          PIC S9(7)V99.
000250     05  ORD-DATE-ALPHA              PIC X(8).
000260     05  ORD-DATE REDEFINES ORD-DATE-ALPHA
000270                                     PIC 9(8).
000280     05  FILLER                      PIC X(2).

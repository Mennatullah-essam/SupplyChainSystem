000100*****************************************************************
000110*                                                               *
000120*   INVTREC  -  OPENING STOCK RECORD, DISTRIBUTOR AND          *
000130*   WAREHOUSE SIDE.  LOADED ONCE AT D-100 IN SCMBAT1 INTO      *
000140*   INVENTORY-TABLE AND HELD FOR THE REST OF THE RUN - THERE   *
000150*   IS NO DISK MASTER FOR STOCK, THE TABLE IS THE MASTER FOR   *
000160*   THIS JOB.                                                  *
000170*                                                               *
000180*****************************************************************
000190 01  INVENTORY-RECORD.
000200     05  INV-OWNER-ID                PIC X(8).
000210     05  INV-PROD-ID                 PIC X(8).
000220     05  INV-QTY                     PIC S9(5).
000230     05  INV-EXPIRY-DATE             PIC 9(8).
000240     05  FILLER                      PIC X(3).

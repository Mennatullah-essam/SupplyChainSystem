000100*****************************************************************
000110*                                                               *
000120*   SHIPREC  -  INBOUND SUPPLIER SHIPMENT RECORD.  POSTED      *
000130*   AGAINST THE WAREHOUSE SIDE OF INVENTORY-TABLE AT H-100      *
000140*   IN SCMBAT1.  A SHIPMENT ALREADY MARKED DELIVERED IS LEFT    *
000150*   ALONE - REPOSTING WOULD DOUBLE THE STOCK.                   *
000160*                                                               *
000170*****************************************************************
000180 01  SHIPMENT-RECORD.
000190     05  SHP-ID                      PIC X(8).
000200     05  SHP-SUPPLIER-ID             PIC X(7).
000210     05  SHP-WAREHOUSE-ID            PIC X(8).
000220     05  SHP-PROD-ID                 PIC X(8).
000230     05  SHP-QTY                     PIC 9(5).
000240     05  SHP-DATE                    PIC 9(8).
000250     05  SHP-EXPECTED                PIC 9(8).
000260     05  SHP-STATUS                  PIC X(10).
000270         88  SHP-PENDING                 VALUE "PENDING".
000280         88  SHP-DELIVERED               VALUE "DELIVERED".
000290     05  FILLER                      PIC X(4).

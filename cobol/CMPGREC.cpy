000100*****************************************************************
000110*                                                               *
000120*   CMPGREC  -  MARKETING CAMPAIGN RECORD.  NO START DATE IS   *
000130*   CARRIED ON THE CARD - THE MARKETING STEP (J-100 IN         *
000140*   SCMBAT1) TREATS THE RUN DATE AS THE CAMPAIGN START DATE.   *
000150*                                                               *
000160*****************************************************************
000170 01  CAMPAIGN-RECORD.
000180     05  CMP-NAME                    PIC X(20).
000190     05  CMP-STRATEGY                PIC X(15).
000200     05  CMP-BUDGET                  PIC S9(7)V99.
000210     05  CMP-DURATION                PIC 9(3).
000220     05  FILLER                      PIC X(3).

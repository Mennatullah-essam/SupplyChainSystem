000100*****************************************************************
000110*                                                               *
000120*   PRODREC  -  PRODUCT MASTER RECORD LAYOUT                  *
000130*   USED BY THE PRODUCT INTAKE AND MANUFACTURING STEPS OF      *
000140*   THE SUPPLY CHAIN NIGHTLY RUN (SCMBAT1).  ALSO COPIED BY    *
000150*   THE COUNTER PICK-LIST PROGRAM (SCMPIK1) FOR PRICE LOOKUP.  *
000160*                                                               *
000170*   A PRODUCT-ID OF SPACES MARKS A MANUFACTURING REQUEST        *
000180*   RATHER THAN A FINISHED MASTER RECORD - SEE B-200 IN         *
000190*   SCMBAT1.  ON A REQUEST, PROD-EXPIRY-DATE IS REDEFINED AS    *
000200*   PROD-SHELF-LIFE-DAYS AND CARRIES THE SHELF LIFE INSTEAD     *
000210*   OF A CALENDAR DATE.                                         *
000220*                                                               *
000230*****************************************************************
000240 01  PRODUCT-RECORD.
000250     05  PROD-ID                     PIC X(8).
000260     05  PROD-NAME                   PIC X(20).
000270     05  PROD-CATEGORY               PIC X(12).
000280     05  PROD-PRICE                  PIC S9(7)V99.
000290     05  PROD-QTY                    PIC S9(5).
000300     05  PROD-MFG-DATE               PIC 9(8).
000310     05  PROD-WARRANTY-YRS           PIC 9(2).
000320     05  PROD-EXPIRY-DATE            PIC 9(8).
000330     05  PROD-SHELF-LIFE-DAYS REDEFINES PROD-EXPIRY-DATE
000340                                     PIC 9(3).
000350     05  FILLER                      PIC X(1).

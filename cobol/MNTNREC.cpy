000100*****************************************************************
000110*                                                               *
000120*   MNTNREC  -  PER-PRODUCT MAINTENANCE SERVICE RECORD.  THERE *
000130*   IS NO MAINTENANCE FILE EITHER - L-100 IN SCMBAT1 SEEDS A   *
000140*   SMALL WORKING STORAGE TABLE OF SERVICE DONE ON PRODUCTS    *
000150*   OUT OF THE PRODUCT TABLE, AND THE COST ROLLS INTO THE      *
000160*   ORDER ACTIVITY REPORT TOTALS.  MNT-PROD-ID IS A PROD-ID    *
000170*   FROM PRODREC (DP-1591).                                    *
000180*                                                               *
000190*****************************************************************
000200 01  MAINTENANCE-RECORD.
000210     05  MNT-PROD-ID                 PIC X(8).
000220     05  MNT-TYPE                    PIC X(12).
000230     05  MNT-DATE                    PIC 9(8).
000240     05  MNT-COST                    PIC S9(7)V99.
000250     05  MNT-STATUS                  PIC X(9).
000260         88  MNT-SCHEDULED               VALUE "SCHEDULED".
000270         88  MNT-COMPLETED               VALUE "COMPLETED".
000280     05  FILLER                      PIC X(3).
